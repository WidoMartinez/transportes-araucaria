000100******************************************************************
000200* FECHA       : 10/06/1991                                      *
000300* PROGRAMADOR : J. CASTILLO (PEDR)                               *
000400* APLICACION  : RESERVAS TRANSPORTE ARAUCANIA                   *
000500* PROGRAMA    : RVB001                                          *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : TARIFICA Y VALIDA LAS SOLICITUDES DE RESERVA DE *
000800*             : TRANSPORTE TERRESTRE DEL DIA. LEE EL MAESTRO DE *
000900*             : DESTINOS, PROMOCIONES Y CODIGOS DE DESCUENTO,   *
001000*             : PROCESA CADA SOLICITUD DE RESERVA-IN, CALCULA   *
001100*             : LOS DESCUENTOS APLICABLES (ONLINE, IDA-VUELTA,  *
001200*             : PROMOCION, CODIGO), DETERMINA ABONO Y SALDO, Y  *
001300*             : EMITE LA RESERVA TARIFICADA O RECHAZADA.        *
001400* ARCHIVOS    : DESTINO=C, PROMOCIO=C, CODDESC=A, RESEXIS=C,    *
001500*             : RESVIN=C, RESVOUT=A, CTLRPT=A                   *
001600* ACCION (ES) : C=CONSULTA, A=ACTUALIZA                         *
001700* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED           *
001800******************************************************************
001900*                 B I T A C O R A   D E   C A M B I O S         *
002000******************************************************************
002100* 10/06/1991  JCAS  ORIG  PROGRAMA ORIGINAL, SOLO CALCULA       *
002200*             TARIFA BASE POR DESTINO PARA EL BUS INTERURBANO. *
002300* 22/11/1991  JCAS  RQ-014 SE AGREGA DESCUENTO POR COMPRA EN    *
002400*             VENTANILLA ANTICIPADA (HOY DESCUENTO-ONLINE).    *
002500* 14/03/1992  JCAS  RQ-031 SE AGREGA VALIDACION DE DESTINO      *
002600*             ACTIVO CONTRA EL MAESTRO DESTINO.                *
002700* 02/09/1993  MSOL  RQ-058 SE INCORPORA EL MAESTRO DE           *
002800*             PROMOCIONES Y SU BARRIDO POR PORCENTAJE DESC.    *
002900* 19/01/1994  MSOL  RQ-061 CORRIGE REDONDEO DE PORCENTAJES A 4  * RQ-061
003000*             DECIMALES INTERMEDIOS ANTES DE TRUNCAR A 2.      *
003100* 07/07/1994  JCAS  RQ-070 SE AGREGA CHEQUEO DE RESERVA         *
003200*             DUPLICADA (MISMO DESTINO/FECHA/HORA) VS RESEXIS. *
003300* 30/12/1994  MSOL  RQ-082 SE AGREGA VALIDACION DE FECHA PASADA *
003400*             Y TIEMPO MINIMO DE ANTICIPACION (2 HORAS).       *
003500* 11/05/1995  JCAS  RQ-090 SE INCORPORA IDA Y VUELTA CON        *
003600*             RECARGO DE DESCUENTO ADICIONAL SOBRE TARIFA.     *
003700* 03/10/1996  PGOM  RQ-101 SE AGREGA MAESTRO DE CODIGOS DE      *
003800*             DESCUENTO Y SU VALIDACION DE VIGENCIA/CUPO.      *
003900* 18/02/1997  PGOM  RQ-108 SE AGREGA CONTADOR DE USOS POR       *
004000*             CODIGO Y SU REGRABACION AL CIERRE DE CODDESC.    *
004100* 24/08/1998  PGOM  Y2K01 AMPLIACION DE CAMPOS DE FECHA A 8     *
004200*             POSICIONES (CCYYMMDD) EN TODOS LOS MAESTROS Y    *
004300*             TRANSACCIONES, PARA EVITAR AMBIGUEDAD DE SIGLO.  *
004400* 02/12/1999  PGOM  Y2K02 PRUEBA DE PASO DE SIGLO SOBRE         *
004500*             PROMOCION Y CODIGODESC, SIN HALLAZGOS. CERTIF.   *
004600* 15/06/2001  RORT  RQ-130 SE AGREGA REPORTE DE CONTROL CON     *
004700*             TOTALES DE ACEPTADAS/RECHAZADAS AL CIERRE LOTE.  *
004800* 09/09/2003  RORT  RQ-142 SE AGREGA ABONO/SALDO (40/60) POR    *
004900*             RESTA, NO POR SEGUNDO PORCENTAJE, PARA CUADRAR.  *
005000* 27/04/2006  LFLO  RQ-160 SE CAMBIA BUSQUEDA DE DESTINO Y      *
005100*             CODIGO DE ISAM A TABLA EN MEMORIA CON SEARCH     *
005200*             ALL (BAJA DE LICENCIAS DE ACCESO METODO INDEX).  *
005300* 12/01/2010  LFLO  RQ-175 SE AGREGA RESTRICCION DE PROMOCION   *
005400*             POR DIA DE SEMANA Y HORARIO (POR CONGRUENCIA).   *
005500* 03/11/2014  DNAV  RQ-190 SE AGREGA CONTADOR DE TRANSICIONES   *
005600*             A PAGADA, INFORMADO POR EL LOTE DE PAGOS RVB003. *
005700* 21/07/2019  DNAV  RQ-205 SE AJUSTA RECHAZO A "TODO O NADA" SI *
005800*             EL CODIGO DE DESCUENTO INFORMADO NO ES VALIDO.   *
005900* 04/03/2024  ERAM  RQ-221 REESCRITURA GENERAL PARA ALINEAR CON *
006000*             EL NUEVO ESQUEMA DE RESERVA-OUT Y SOPORTE DE      *
006100*             MULTIPLES PROMOCIONES VIGENTES A LA VEZ.          *
006200* 18/11/2025  LFLO  RQ-245 CORRIGE 440-VALIDA-TIEMPO-ANTICIPACION*
006300*             LA VALIDACION DE LAS 2 HORAS SOLO OPERABA SI LA    *
006400*             FECHA SOLICITADA ERA IGUAL A LA FECHA DEL LOTE.    *
006500*             SE AGREGA CALCULO DE SERIAL DE DIA (442) PARA      *
006600*             MEDIR LA ANTICIPACION EN MINUTOS REALES, CRUZANDO  *
006700*             MEDIANOCHE. DE PASO SE ELIMINA EL SWITCH UPSI-0 Y  *
006800*             C01 IS TOP-OF-FORM DE SPECIAL-NAMES, QUE NO SE     *
006900*             USABAN EN NINGUNA PARTE DEL PROGRAMA.              *
007000* 25/11/2025  LFLO  RQ-246 CORRIGE 534-VERIFICA-PROMO-CANDIDATA: *
007100*             LA VIGENCIA DE LA PROMOCION (PROMO-FEC-INI/FIN) SE *
007200*             COMPARABA CONTRA LA FECHA DE VIAJE (REQ-FECHA) EN  *
007300*             VEZ DE LA FECHA DE CORRIDA DEL LOTE. SE CAMBIA A   *
007400*             WKS-FECHA-SISTEMA, IGUAL CRITERIO QUE LA VIGENCIA  *
007500*             DE CODIGODESC EN 542-APLICA-REGLAS-CODIGO.         *
007600* 28/11/2025  LFLO  RQ-249 EL PROGRAMA USABA PERFORM ... END-    *
007700*             PERFORM EN LINEA PARA LOS BARRIDOS DE TABLAS Y LA  *
007800*             CADENA DE VALIDACIONES, ESTILO QUE NUNCA SE USO EN *
007900*             ESTE PROGRAMA. SE REESCRIBEN TODOS LOS BARRIDOS    *
008000*             COMO PARRAFOS NUMERADOS CON PERFORM...THRU, Y LA   *
008100*             CADENA 420/430/440/444 PASA A GO TO DE CORTE       *
008200*             CORTO DENTRO DEL RANGO, IGUAL QUE EL RESTO DE LA   *
008300*             DIVISION DE PROCEDIMIENTO.                         *
008400******************************************************************
008500 IDENTIFICATION DIVISION.
008600 PROGRAM-ID. RVB001.
008700 AUTHOR. J. CASTILLO.
008800 INSTALLATION. TRANSPORTES ARAUCANIA - DEPTO SISTEMAS.
008900 DATE-WRITTEN. 10/06/1991.
009000 DATE-COMPILED.
009100 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
009200******************************************************************
009300 ENVIRONMENT DIVISION.
009400 CONFIGURATION SECTION.
009500 SPECIAL-NAMES.
009600     CLASS CLASE-SI-NO IS 'Y' 'N'.
009700 INPUT-OUTPUT SECTION.
009800 FILE-CONTROL.
009900     SELECT DESTINO  ASSIGN TO DESTINO
010000                     ORGANIZATION  IS LINE SEQUENTIAL
010100                     FILE STATUS   IS FS-DESTINO
010200                                      FSE-DESTINO.
010300     SELECT PROMOCIO ASSIGN TO PROMOCIO
010400                     ORGANIZATION  IS LINE SEQUENTIAL
010500                     FILE STATUS   IS FS-PROMOCIO
010600                                      FSE-PROMOCIO.
010700     SELECT CODDESC  ASSIGN TO CODDESC
010800                     ORGANIZATION  IS LINE SEQUENTIAL
010900                     FILE STATUS   IS FS-CODDESC
011000                                      FSE-CODDESC.
011100     SELECT RESEXIS  ASSIGN TO RESEXIS
011200                     ORGANIZATION  IS LINE SEQUENTIAL
011300                     FILE STATUS   IS FS-RESEXIS
011400                                      FSE-RESEXIS.
011500     SELECT RESVIN   ASSIGN TO RESVIN
011600                     ORGANIZATION  IS LINE SEQUENTIAL
011700                     FILE STATUS   IS FS-RESVIN
011800                                      FSE-RESVIN.
011900     SELECT RESVOUT  ASSIGN TO RESVOUT
012000                     ORGANIZATION  IS LINE SEQUENTIAL
012100                     FILE STATUS   IS FS-RESVOUT
012200                                      FSE-RESVOUT.
012300     SELECT CTLRPT   ASSIGN TO CTLRPT
012400                     FILE STATUS   IS FS-CTLRPT.
012500******************************************************************
012600 DATA DIVISION.
012700 FILE SECTION.
012800******************************************************************
012900*                DEFINICIONES DE ARCHIVOS A UTILIZAR             *
013000******************************************************************
013100 FD  DESTINO.
013200     COPY RVDEST.
013300 FD  PROMOCIO.
013400     COPY RVPROM.
013500 FD  CODDESC.
013600     COPY RVCDES.
013700 FD  RESEXIS.
013800     COPY RVEXIS.
013900 FD  RESVIN.
014000     COPY RVREQI.
014100 FD  RESVOUT.
014200     COPY RVRESO.
014300 FD  CTLRPT
014400     REPORT IS RVB001-RPT.
014500******************************************************************
014600 WORKING-STORAGE SECTION.
014700******************************************************************
014800*                CONTADORES INDEPENDIENTES (NIVEL 77)            *
014900******************************************************************
015000 77  WKS-IDX-AUXILIAR             PIC 9(04)      COMP.
015100 77  WKS-SW-FIN-CICLO             PIC X(01)      VALUE 'N'.
015200     88  FIN-CICLO-RESVIN                VALUE 'Y'.
015300******************************************************************
015400*                CAMPOS GENERALES DEL PROGRAMA                   *
015500******************************************************************
015600 01  WKS-CAMPOS-DE-TRABAJO.
015700     02  WKS-PROGRAMA              PIC X(08)   VALUE 'RVB001'.
015800     02  WKS-LECTURAS-TOTALES      PIC 9(06)   COMP VALUE ZEROS.
015900     02  WKS-REG-ACEPTADAS         PIC 9(06)   COMP VALUE ZEROS.
016000     02  WKS-REG-RECHAZADAS        PIC 9(06)   COMP VALUE ZEROS.
016100     02  WKS-REG-CON-CODIGO        PIC 9(06)   COMP VALUE ZEROS.
016200******************************************************************
016300*                VARIABLES PARA FILESTATUS                       *
016400******************************************************************
016500* ---> VARIABLES DE FILE STATUS NORMAL
016600 01  FS-DESTINO                    PIC 9(02)   VALUE ZEROS.
016700 01  FS-PROMOCIO                   PIC 9(02)   VALUE ZEROS.
016800 01  FS-CODDESC                    PIC 9(02)   VALUE ZEROS.
016900 01  FS-RESEXIS                    PIC 9(02)   VALUE ZEROS.
017000 01  FS-RESVIN                     PIC 9(02)   VALUE ZEROS.
017100 01  FS-RESVOUT                    PIC 9(02)   VALUE ZEROS.
017200 01  FS-CTLRPT                     PIC 9(02)   VALUE ZEROS.
017300* ---> VARIABLES DE FILE STATUS EXTENDIDO
017400 01  FSE-DESTINO.
017500     02  FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
017600     02  FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
017700     02  FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
017800 01  FSE-PROMOCIO.
017900     02  FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
018000     02  FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
018100     02  FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
018200 01  FSE-CODDESC.
018300     02  FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
018400     02  FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
018500     02  FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
018600 01  FSE-RESEXIS.
018700     02  FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
018800     02  FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
018900     02  FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
019000 01  FSE-RESVIN.
019100     02  FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
019200     02  FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
019300     02  FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
019400 01  FSE-RESVOUT.
019500     02  FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS.
019600     02  FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS.
019700     02  FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS.
019800* ---> VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO
019900 01  PROGRAMA                      PIC X(08)   VALUE SPACES.
020000 01  ARCHIVO                       PIC X(08)   VALUE SPACES.
020100 01  ACCION                        PIC X(10)   VALUE SPACES.
020200 01  LLAVE                         PIC X(32)   VALUE SPACES.
020300 01  WKS-ARCHIVO-ANALIZAR          PIC 9(02)   COMP VALUE ZEROS.
020400******************************************************************
020500*       ========== TABLAS EN MEMORIA DE MAESTROS ==========      *
020600******************************************************************
020700*--> TABLA DESTINO, ORDENADA ASCENDENTE POR NOMBRE (SEARCH ALL)
020800 01  WKS-TABLA-CONTROL-DEST.
020900     02  WKS-TOTAL-DEST            PIC 9(04)   COMP VALUE ZEROS.
021000 01  WKS-TABLA-DESTINO.
021100     02  WKS-DEST-ENTRADA OCCURS 1 TO 9999
021200             DEPENDING ON WKS-TOTAL-DEST
021300             ASCENDING KEY WKS-DEST-NOMBRE
021400             INDEXED BY IDX-DEST.
021500         03  WKS-DEST-NOMBRE        PIC X(100).
021600         03  WKS-DEST-DESCRIPCION   PIC X(500).
021700         03  WKS-DEST-PRECIO-BASE   PIC S9(8)V99 COMP-3.
021800         03  WKS-DEST-VEHICULO      PIC X(100).
021900         03  WKS-DEST-ACTIVO        PIC X(01).
022000*--> TABLA CODIGO-DESCUENTO, ORDENADA ASCENDENTE POR CODIGO
022100 01  WKS-TABLA-CONTROL-CDES.
022200     02  WKS-TOTAL-CDES            PIC 9(04)   COMP VALUE ZEROS.
022300 01  WKS-TABLA-CDES.
022400     02  WKS-CDES-ENTRADA OCCURS 1 TO 9999
022500             DEPENDING ON WKS-TOTAL-CDES
022600             ASCENDING KEY WKS-CDES-CODIGO
022700             INDEXED BY IDX-CDES.
022800         03  WKS-CDES-CODIGO          PIC X(50).
022900         03  WKS-CDES-TIPO            PIC X(01).
023000         03  WKS-CDES-VALOR           PIC S9(8)V99 COMP-3.
023100         03  WKS-CDES-MONTO-MINIMO    PIC S9(8)V99 COMP-3.
023200         03  WKS-CDES-FECHA-VENCE     PIC 9(08).
023300         03  WKS-CDES-LIMITE-USOS     PIC 9(05).
023400         03  WKS-CDES-USOS-ACTUALES   PIC 9(05).
023500         03  WKS-CDES-DESTINOS OCCURS 10 TIMES
023600                                        PIC X(100).
023700         03  WKS-CDES-ACTIVO          PIC X(01).
023800*--> TABLA PROMOCION, SIN LLAVE UNICA, SE BARRE COMPLETA
023900 01  WKS-TABLA-CONTROL-PROMO.
024000     02  WKS-TOTAL-PROMO           PIC 9(04)   COMP VALUE ZEROS.
024100 01  WKS-TABLA-PROMO.
024200     02  WKS-PROMO-ENTRADA OCCURS 1 TO 999
024300             DEPENDING ON WKS-TOTAL-PROMO
024400             INDEXED BY IDX-PROMO.
024500         03  WKS-PROMO-DESCRIPCION    PIC X(200).
024600         03  WKS-PROMO-PCT            PIC S9(3)V99 COMP-3.
024700         03  WKS-PROMO-FEC-INI        PIC 9(08).
024800         03  WKS-PROMO-FEC-FIN        PIC 9(08).
024900         03  WKS-PROMO-HORA-INI       PIC 9(04).
025000         03  WKS-PROMO-HORA-FIN       PIC 9(04).
025100         03  WKS-PROMO-POR-DIAS       PIC X(01).
025200         03  WKS-PROMO-DIAS OCCURS 7 TIMES
025300                                        PIC X(01).
025400         03  WKS-PROMO-POR-HORARIO    PIC X(01).
025500         03  WKS-PROMO-POR-DESTINO    PIC X(01).
025600         03  WKS-PROMO-DESTINOS OCCURS 10 TIMES
025700                                        PIC X(100).
025800         03  WKS-PROMO-ACTIVO         PIC X(01).
025900*--> TABLA RESERVAS-EXIST, SIN LLAVE UNICA, SE BARRE COMPLETA
026000 01  WKS-TABLA-CONTROL-EXIST.
026100     02  WKS-TOTAL-EXIST           PIC 9(05)   COMP VALUE ZEROS.
026200 01  WKS-TABLA-EXIST.
026300     02  WKS-EXIST-ENTRADA OCCURS 1 TO 30000
026400             DEPENDING ON WKS-TOTAL-EXIST
026500             INDEXED BY IDX-EXIST.
026600         03  WKS-EXIST-DESTINO        PIC X(100).
026700         03  WKS-EXIST-FECHA          PIC 9(08).
026800         03  WKS-EXIST-HORA           PIC 9(04).
026900         03  WKS-EXIST-ESTADO         PIC X(10).
027000******************************************************************
027100*       TABLA DE CONVERSION CONGRUENCIA DE ZELLER A DIA SEMANA   *
027200*       (INDICE 1=SABADO...RESULTADO 1=LUNES...7=DOMINGO)        *
027300******************************************************************
027400 01  TABLA-ZELLER.
027500     02  FILLER                    PIC X(07) VALUE '6712345'.
027600 01  F-ZELLER REDEFINES TABLA-ZELLER.
027700     02  MAPA-DIA-SEMANA           PIC 9(01) OCCURS 7 TIMES.
027800******************************************************************
027900*                FECHA Y HORA DE CORRIDA DEL LOTE                *
028000******************************************************************
028100 01  WKS-FECHA-SISTEMA             PIC 9(08)   VALUE ZEROS.
028200 01  WKS-FEC-SIS-R REDEFINES WKS-FECHA-SISTEMA.                   RQ-221
028300     02  WKS-FS-ANO                PIC 9(04).
028400     02  WKS-FS-MES                PIC 9(02).
028500     02  WKS-FS-DIA                PIC 9(02).
028600 01  WKS-HORA-SISTEMA-COMPLETA     PIC 9(08)   VALUE ZEROS.
028700 01  WKS-HORA-SIS-R REDEFINES WKS-HORA-SISTEMA-COMPLETA.
028800     02  WKS-HS-HH                 PIC 9(02).
028900     02  WKS-HS-MM                 PIC 9(02).
029000     02  WKS-HS-SS                 PIC 9(02).
029100     02  WKS-HS-CC                 PIC 9(02).
029200 01  WKS-HORA-SISTEMA-HHMM         PIC 9(04)   VALUE ZEROS.
029300******************************************************************
029400*      CAMPOS DE TRABAJO DEL CALCULO DE ANTICIPACION (RQ-082)    *
029500******************************************************************
029600 01  WKS-ANTICIPACION.
029700     02  WKS-REQ-HORA-HH           PIC 9(02)   COMP.
029800     02  WKS-REQ-HORA-MM           PIC 9(02)   COMP.
029900     02  WKS-REQ-MINUTOS-DIA       PIC 9(05)   COMP.
030000     02  WKS-SIS-MINUTOS-DIA       PIC 9(05)   COMP.
030100     02  WKS-REQ-DIA-SERIAL        PIC S9(07)  COMP.
030200     02  WKS-SIS-DIA-SERIAL        PIC S9(07)  COMP.
030300     02  WKS-DIFERENCIA-MIN        PIC S9(08)  COMP.
030400******************************************************************
030500*  TABLA DE DIAS ACUMULADOS POR MES, PARA CONVERTIR FECHA EN UN  *
030600*  NUMERO DE DIA CORRELATIVO (SERIAL) QUE CRUZA FIN DE MES Y DE  *
030700*  ANO, Y ASI MEDIR LA ANTICIPACION EN MINUTOS REALES (RQ-221)   *
030800******************************************************************
030900 01  TABLA-DIAS-ACUM-MES.
031000     02  FILLER                    PIC 9(03) VALUE 000.
031100     02  FILLER                    PIC 9(03) VALUE 031.
031200     02  FILLER                    PIC 9(03) VALUE 059.
031300     02  FILLER                    PIC 9(03) VALUE 090.
031400     02  FILLER                    PIC 9(03) VALUE 120.
031500     02  FILLER                    PIC 9(03) VALUE 151.
031600     02  FILLER                    PIC 9(03) VALUE 181.
031700     02  FILLER                    PIC 9(03) VALUE 212.
031800     02  FILLER                    PIC 9(03) VALUE 243.
031900     02  FILLER                    PIC 9(03) VALUE 273.
032000     02  FILLER                    PIC 9(03) VALUE 304.
032100     02  FILLER                    PIC 9(03) VALUE 334.
032200 01  F-DIAS-ACUM-MES REDEFINES TABLA-DIAS-ACUM-MES.
032300     02  DIAS-ACUM-MES             PIC 9(03) OCCURS 12 TIMES.
032400 01  WKS-SERIAL-CALC.
032500     02  WKS-SC-ANO                PIC 9(04)   COMP.
032600     02  WKS-SC-MES                PIC 9(02)   COMP.
032700     02  WKS-SC-DIA                PIC 9(02)   COMP.
032800     02  WKS-SC-BISIESTO           PIC X(01)   VALUE 'N'.
032900         88  SC-ES-BISIESTO              VALUE 'Y'.
033000     02  WKS-SC-SERIAL             PIC S9(07)  COMP.
033100     02  WKS-SC-CUOCIENTE          PIC S9(07)  COMP.
033200     02  WKS-SC-RESTO              PIC S9(07)  COMP.
033300******************************************************************
033400*                CAMPOS DE TRABAJO CONGRUENCIA DE ZELLER         *
033500******************************************************************
033600 01  WKS-ZELLER.
033700     02  WKS-Z-DIA                 PIC S9(04) COMP.
033800     02  WKS-Z-MES                 PIC S9(04) COMP.
033900     02  WKS-Z-ANO                 PIC S9(04) COMP.
034000     02  WKS-Z-SIGLO               PIC S9(04) COMP.
034100     02  WKS-Z-RESTO-ANO           PIC S9(04) COMP.
034200     02  WKS-Z-AUX-13M1            PIC S9(04) COMP.
034300     02  WKS-Z-SUMA                PIC S9(09) COMP.
034400     02  WKS-Z-COCIENTE            PIC S9(09) COMP.
034500     02  WKS-Z-RESIDUO             PIC S9(04) COMP.
034600 01  WKS-DIA-SEMANA-REQ            PIC 9(01)   VALUE ZEROS.
034700******************************************************************
034800*                CAMPOS DE TRABAJO DE TARIFICACION               *
034900******************************************************************
035000 01  WKS-PRECIO-CALC.
035100     02  WKS-PRECIO-BASE           PIC S9(8)V99 COMP-3.
035200     02  WKS-DESC-ONLINE           PIC S9(8)V99 COMP-3.
035300     02  WKS-DESC-IDA-VUELTA       PIC S9(8)V99 COMP-3.
035400     02  WKS-DESC-PROMOCION        PIC S9(8)V99 COMP-3.
035500     02  WKS-DESC-CODIGO           PIC S9(8)V99 COMP-3.
035600     02  WKS-TOTAL-DESCUENTOS      PIC S9(8)V99 COMP-3.
035700     02  WKS-TOTAL-CON-DESCUENTO   PIC S9(8)V99 COMP-3.
035800     02  WKS-ABONO                 PIC S9(8)V99 COMP-3.
035900     02  WKS-SALDO-PENDIENTE       PIC S9(8)V99 COMP-3.
036000******************************************************************
036100*      CAMPO AUXILIAR PARA REDONDEO DE PORCENTAJE A 4 DECIMALES  *
036200******************************************************************
036300 01  WKS-REDONDEO.
036400     02  WKS-RED-PORCENTAJE        PIC S9(3)V99    COMP-3.
036500     02  WKS-RED-FRACCION          PIC S9(1)V9(4)  COMP-3.
036600     02  WKS-RED-MONTO-BASE        PIC S9(8)V99    COMP-3.
036700     02  WKS-RED-RESULTADO         PIC S9(8)V99    COMP-3.
036800******************************************************************
036900*                MEJOR PROMOCION ENCONTRADA EN EL BARRIDO        *
037000******************************************************************
037100 01  WKS-MEJOR-PROMO.
037200     02  WKS-MEJOR-PROMO-PCT      PIC S9(3)V99 COMP-3 VALUE ZEROS.
037300     02  WKS-MEJOR-PROMO-HALLADA   PIC X(01)           VALUE 'N'.
037400         88  MEJOR-PROMO-HALLADA          VALUE 'Y'.
037500******************************************************************
037600*                VARIABLES DE VALIDACION DE LA RESERVA           *
037700******************************************************************
037800 01  WKS-VALIDACION.
037900     02  WKS-SW-RESERVA-VALIDA     PIC X(01)   VALUE 'Y'.
038000         88  RESERVA-VALIDA               VALUE 'Y'.
038100         88  RESERVA-INVALIDA             VALUE 'N'.
038200     02  WKS-MOTIVO-RECHAZO        PIC X(200)  VALUE SPACES.
038300     02  WKS-SW-DESTINO-HALLADO    PIC X(01)   VALUE 'N'.
038400         88  DESTINO-HALLADO              VALUE 'Y'.
038500     02  WKS-SW-DESTINO-MATCH      PIC X(01)   VALUE 'N'.         RQ-221
038600         88  DESTINO-EN-LISTA             VALUE 'Y'.
038700     02  WKS-SW-PROMO-CANDIDATA    PIC X(01)   VALUE 'Y'.
038800         88  PROMO-CANDIDATA-OK           VALUE 'Y'.
038900     02  WKS-IDX-CDES-APLICADO     PIC 9(04)   COMP VALUE ZEROS.
039000     02  WKS-USA-CODIGO            PIC X(01)   VALUE 'N'.
039100         88  RESERVA-USA-CODIGO           VALUE 'Y'.
039200******************************************************************
039300*               MAQUETACION REPORTE DE CONTROL                   *
039400******************************************************************
039500 REPORT SECTION.
039600 RD  RVB001-RPT
039700     CONTROLS ARE FINAL
039800     LINE LIMIT IS 60
039900     PAGE LIMIT IS 60
040000     HEADING 1
040100     FIRST DETAIL 4
040200     LAST DETAIL 55
040300     FOOTING 57.
040400 01  TYPE IS PH.
040500     02  LINE 1.
040600         03  COLUMN   1           PIC X(28) VALUE
040700             'TRANSPORTES ARAUCANIA, S.A.'.
040800         03  COLUMN  35           PIC X(38) VALUE
040900             'REPORTE DE CONTROL RESERVAS DEL LOTE'.
041000         03  COLUMN  75           PIC X(06) VALUE 'PAGINA'.
041100         03  COLUMN  82           PIC Z(05) SOURCE PAGE-COUNTER IN
041200                                             RVB001-RPT.
041300     02  LINE 2.
041400         03  COLUMN   1           PIC X(21) VALUE
041500             'PROGRAMA RVB001 01.01'.
041600         03  COLUMN  30           PIC X(19) VALUE
041700             'FECHA DE LA CORRIDA'.
041800         03  COLUMN  50           PIC 9(08) SOURCE
041900                                   WKS-FECHA-SISTEMA.
042000     02  LINE 3.
042100         03  COLUMN   1           PIC X(87) VALUE ALL '='.
042200 01  DETALLE-RESERVA TYPE IS DETAIL.
042300     02  LINE IS PLUS 1.
042400         03  COLUMN   1           PIC X(30) SOURCE
042500                                   RES-NOMBRE IN REG-RVRESO.
042600         03  COLUMN  32           PIC X(25) SOURCE
042700                                   RES-DESTINO IN REG-RVRESO.
042800         03  COLUMN  58           PIC X(10) SOURCE
042900                                   RES-ESTADO IN REG-RVRESO.
043000         03  COLUMN  69           PIC Z(6)9.99 SOURCE
043100                                   RES-TOTAL-CON-DESCUENTO IN
043200                                   REG-RVRESO.
043300         03  COLUMN  80           PIC Z(6)9.99 SOURCE
043400                                   RES-ABONO IN REG-RVRESO.
043500 01  TYPE IS CF FINAL.
043600     02  LINE IS PLUS 2.
043700         03  COLUMN   1           PIC X(40) VALUE
043800             '======== RESUMEN DE CONTROL DEL LOTE ==='.
043900     02  LINE IS PLUS 1.
044000         03  COLUMN   1           PIC X(37) VALUE
044100             'RESERVAS ACEPTADAS (PENDIENTE)    = '.
044200         03  COLUMN  38           PIC ZZZ,ZZ9 SOURCE
044300                                   WKS-REG-ACEPTADAS.
044400     02  LINE IS PLUS 1.
044500         03  COLUMN   1           PIC X(37) VALUE
044600             'RESERVAS RECHAZADAS                = '.
044700         03  COLUMN  38           PIC ZZZ,ZZ9 SOURCE
044800                                   WKS-REG-RECHAZADAS.
044900     02  LINE IS PLUS 1.
045000         03  COLUMN   1           PIC X(37) VALUE
045100             'TOTAL CON DESCUENTO (ACEPTADAS)    = '.
045200         03  COLUMN  38           PIC Z(7)9.99 SUM
045300             RES-TOTAL-CON-DESCUENTO IN REG-RVRESO.
045400     02  LINE IS PLUS 1.
045500         03  COLUMN   1           PIC X(37) VALUE
045600             'ABONO TOTAL (ACEPTADAS)            = '.
045700         03  COLUMN  38           PIC Z(7)9.99 SUM
045800             RES-ABONO IN REG-RVRESO.
045900     02  LINE IS PLUS 1.
046000         03  COLUMN   1           PIC X(37) VALUE
046100             'REDENCIONES DE CODIGO DE DESCUENTO = '.
046200         03  COLUMN  38           PIC ZZZ,ZZ9 SOURCE
046300                                   WKS-REG-CON-CODIGO.
046400******************************************************************
046500 PROCEDURE DIVISION.
046600******************************************************************
046700*               S E C C I O N   P R I N C I P A L                *
046800******************************************************************
046900 000-SECCION-PRINCIPAL SECTION.
047000     PERFORM 100-APERTURA-ARCHIVOS THRU
047100             120-OBTIENE-FECHA-HORA-CORRIDA-E
047200     PERFORM 200-CARGA-TABLA-DESTINO THRU
047300             220-CARGA-TABLA-EXIST-E
047400     PERFORM 301-LEE-RESERVA-IN THRU 302-PROCESA-RESERVA-E
047500             UNTIL FIN-CICLO-RESVIN
047600     PERFORM 800-REGRABA-CODIGODESC
047700     PERFORM 900-IMPRIME-TOTALES THRU 990-CIERRA-ARCHIVOS-E
047800     STOP RUN.
047900 000-SECCION-PRINCIPAL-E. EXIT.
048000******************************************************************
048100*        100 - APERTURA Y VALIDACION DE ARCHIVOS                 *
048200******************************************************************
048300 100-APERTURA-ARCHIVOS SECTION.
048400     MOVE 'RVB001'   TO PROGRAMA
048500     OPEN INPUT   DESTINO
048600     OPEN INPUT   PROMOCIO
048700     OPEN I-O     CODDESC
048800     OPEN INPUT   RESEXIS
048900     OPEN INPUT   RESVIN
049000     OPEN OUTPUT  RESVOUT
049100     INITIATE RVB001-RPT.
049200 100-APERTURA-ARCHIVOS-E. EXIT.
049300
049400 110-VERIFICAR-INTEGRIDAD-FS SECTION.
049500     IF FS-DESTINO NOT = 0 OR FS-PROMOCIO NOT = 0 OR
049600        FS-CODDESC NOT = 0 OR FS-RESEXIS NOT = 0 OR
049700        FS-RESVIN  NOT = 0 OR FS-RESVOUT  NOT = 0
049800        MOVE 'OPEN'    TO ACCION
049900        MOVE SPACES    TO LLAVE
050000        MOVE 'VARIOS'  TO ARCHIVO
050100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
050200                              LLAVE, FS-DESTINO, FSE-DESTINO
050300        DISPLAY
050400        '   >>> ALGO SALIO MAL AL ABRIR LOS ARCHIVOS DE RVB001 <<'
050500        UPON CONSOLE
050600        DISPLAY
050700        '            !!! VERIFICAR DETALLES EN SPOOL !!!'
050800        UPON CONSOLE
050900        MOVE 91 TO RETURN-CODE
051000        PERFORM 990-CIERRA-ARCHIVOS
051100        STOP RUN
051200     END-IF.
051300 110-VERIFICAR-INTEGRIDAD-FS-E. EXIT.
051400
051500 120-OBTIENE-FECHA-HORA-CORRIDA SECTION.
051600     ACCEPT WKS-FECHA-SISTEMA         FROM DATE YYYYMMDD
051700     ACCEPT WKS-HORA-SISTEMA-COMPLETA FROM TIME
051800     COMPUTE WKS-HORA-SISTEMA-HHMM =
051900             (WKS-HS-HH * 100) + WKS-HS-MM.
052000 120-OBTIENE-FECHA-HORA-CORRIDA-E. EXIT.
052100******************************************************************
052200*        200 - CARGA DE MAESTROS A TABLAS EN MEMORIA             *
052300*        RQ-249: CADA BARRIDO SE REESCRIBE COMO UN PAR DE        *
052400*        PARRAFOS LEE/CARGA EJECUTADOS CON PERFORM...THRU...     *
052500*        UNTIL, SIN PERFORM EN LINEA.                            *
052600******************************************************************
052700 200-CARGA-TABLA-DESTINO SECTION.
052800     PERFORM 201-LEE-DESTINO THRU 202-CARGA-ENTRADA-DESTINO-E
052900             UNTIL DEST-NOMBRE = HIGH-VALUES.
053000 200-CARGA-TABLA-DESTINO-E. EXIT.
053100
053200 210-CARGA-TABLA-PROMO SECTION.
053300     PERFORM 211-LEE-PROMO THRU 212-CARGA-ENTRADA-PROMO-E
053400             UNTIL PROMO-DESCRIPCION = HIGH-VALUES.
053500 210-CARGA-TABLA-PROMO-E. EXIT.
053600
053700 215-CARGA-TABLA-CDES SECTION.
053800     PERFORM 216-LEE-CDES THRU 217-CARGA-ENTRADA-CDES-E
053900             UNTIL COD-CODIGO = HIGH-VALUES.
054000 215-CARGA-TABLA-CDES-E. EXIT.
054100
054200 220-CARGA-TABLA-EXIST SECTION.
054300     PERFORM 221-LEE-EXIST THRU 222-CARGA-ENTRADA-EXIST-E
054400             UNTIL EXIS-DESTINO = HIGH-VALUES.
054500 220-CARGA-TABLA-EXIST-E. EXIT.
054600******************************************************************
054700*     PARRAFOS DE LECTURA Y CARGA DE LOS BARRIDOS 200-220        *
054800******************************************************************
054900 201-LEE-DESTINO SECTION.
055000     READ DESTINO
055100          AT END MOVE HIGH-VALUES TO DEST-NOMBRE
055200     END-READ.
055300 201-LEE-DESTINO-E. EXIT.
055400
055500 202-CARGA-ENTRADA-DESTINO SECTION.
055600     IF DEST-NOMBRE = HIGH-VALUES
055700         GO TO 202-CARGA-ENTRADA-DESTINO-E
055800     END-IF
055900     ADD 1 TO WKS-TOTAL-DEST
056000     MOVE DEST-NOMBRE          TO
056100          WKS-DEST-NOMBRE(WKS-TOTAL-DEST)
056200     MOVE DEST-DESCRIPCION     TO
056300          WKS-DEST-DESCRIPCION(WKS-TOTAL-DEST)
056400     MOVE DEST-PRECIO-BASE     TO
056500          WKS-DEST-PRECIO-BASE(WKS-TOTAL-DEST)
056600     MOVE DEST-VEHICULO-SUGERIDO TO
056700          WKS-DEST-VEHICULO(WKS-TOTAL-DEST)
056800     MOVE DEST-ACTIVO          TO
056900          WKS-DEST-ACTIVO(WKS-TOTAL-DEST)
057000     PERFORM 201-LEE-DESTINO.
057100 202-CARGA-ENTRADA-DESTINO-E. EXIT.
057200
057300 211-LEE-PROMO SECTION.
057400     READ PROMOCIO
057500          AT END MOVE HIGH-VALUES TO PROMO-DESCRIPCION
057600     END-READ.
057700 211-LEE-PROMO-E. EXIT.
057800
057900 212-CARGA-ENTRADA-PROMO SECTION.
058000     IF PROMO-DESCRIPCION = HIGH-VALUES
058100         GO TO 212-CARGA-ENTRADA-PROMO-E
058200     END-IF
058300     ADD 1 TO WKS-TOTAL-PROMO
058400     MOVE PROMO-DESCRIPCION    TO
058500          WKS-PROMO-DESCRIPCION(WKS-TOTAL-PROMO)
058600     MOVE PROMO-DESCUENTO-PCT  TO
058700          WKS-PROMO-PCT(WKS-TOTAL-PROMO)
058800     MOVE PROMO-FECHA-INICIO   TO
058900          WKS-PROMO-FEC-INI(WKS-TOTAL-PROMO)
059000     MOVE PROMO-FECHA-FIN      TO
059100          WKS-PROMO-FEC-FIN(WKS-TOTAL-PROMO)
059200     MOVE PROMO-HORA-INICIO    TO
059300          WKS-PROMO-HORA-INI(WKS-TOTAL-PROMO)
059400     MOVE PROMO-HORA-FIN       TO
059500          WKS-PROMO-HORA-FIN(WKS-TOTAL-PROMO)
059600     MOVE PROMO-APLICA-POR-DIAS TO
059700          WKS-PROMO-POR-DIAS(WKS-TOTAL-PROMO)
059800     MOVE PROMO-APLICA-POR-HORARIO TO
059900          WKS-PROMO-POR-HORARIO(WKS-TOTAL-PROMO)
060000     MOVE PROMO-APLICA-POR-DESTINO TO
060100          WKS-PROMO-POR-DESTINO(WKS-TOTAL-PROMO)
060200     MOVE PROMO-ACTIVO         TO
060300          WKS-PROMO-ACTIVO(WKS-TOTAL-PROMO)
060400     PERFORM 213-COPIA-DIA-PROMO VARYING WKS-IDX-AUXILIAR
060500             FROM 1 BY 1 UNTIL WKS-IDX-AUXILIAR > 7
060600     PERFORM 214-COPIA-DESTINO-PROMO VARYING WKS-IDX-AUXILIAR
060700             FROM 1 BY 1 UNTIL WKS-IDX-AUXILIAR > 10
060800     PERFORM 211-LEE-PROMO.
060900 212-CARGA-ENTRADA-PROMO-E. EXIT.
061000
061100 213-COPIA-DIA-PROMO SECTION.
061200     MOVE PROMO-DIAS(WKS-IDX-AUXILIAR) TO
061300          WKS-PROMO-DIAS(WKS-TOTAL-PROMO, WKS-IDX-AUXILIAR).
061400 213-COPIA-DIA-PROMO-E. EXIT.
061500
061600 214-COPIA-DESTINO-PROMO SECTION.
061700     MOVE PROMO-DESTINOS(WKS-IDX-AUXILIAR) TO
061800          WKS-PROMO-DESTINOS(WKS-TOTAL-PROMO, WKS-IDX-AUXILIAR).
061900 214-COPIA-DESTINO-PROMO-E. EXIT.
062000
062100 216-LEE-CDES SECTION.
062200     READ CODDESC
062300          AT END MOVE HIGH-VALUES TO COD-CODIGO
062400     END-READ.
062500 216-LEE-CDES-E. EXIT.
062600
062700 217-CARGA-ENTRADA-CDES SECTION.
062800     IF COD-CODIGO = HIGH-VALUES
062900         GO TO 217-CARGA-ENTRADA-CDES-E
063000     END-IF
063100     ADD 1 TO WKS-TOTAL-CDES
063200     MOVE COD-CODIGO            TO
063300          WKS-CDES-CODIGO(WKS-TOTAL-CDES)
063400     MOVE COD-TIPO-DESCUENTO    TO
063500          WKS-CDES-TIPO(WKS-TOTAL-CDES)
063600     MOVE COD-VALOR-DESCUENTO   TO
063700          WKS-CDES-VALOR(WKS-TOTAL-CDES)
063800     MOVE COD-MONTO-MINIMO      TO
063900          WKS-CDES-MONTO-MINIMO(WKS-TOTAL-CDES)
064000     MOVE COD-FECHA-VENCIMIENTO TO
064100          WKS-CDES-FECHA-VENCE(WKS-TOTAL-CDES)
064200     MOVE COD-LIMITE-USOS       TO
064300          WKS-CDES-LIMITE-USOS(WKS-TOTAL-CDES)
064400     MOVE COD-USOS-ACTUALES     TO
064500          WKS-CDES-USOS-ACTUALES(WKS-TOTAL-CDES)
064600     MOVE COD-ACTIVO            TO
064700          WKS-CDES-ACTIVO(WKS-TOTAL-CDES)
064800     PERFORM 218-COPIA-DESTINO-CDES VARYING WKS-IDX-AUXILIAR
064900             FROM 1 BY 1 UNTIL WKS-IDX-AUXILIAR > 10
065000     PERFORM 216-LEE-CDES.
065100 217-CARGA-ENTRADA-CDES-E. EXIT.
065200
065300 218-COPIA-DESTINO-CDES SECTION.
065400     MOVE COD-DESTINOS-APLICABLES(WKS-IDX-AUXILIAR) TO
065500          WKS-CDES-DESTINOS(WKS-TOTAL-CDES, WKS-IDX-AUXILIAR).
065600 218-COPIA-DESTINO-CDES-E. EXIT.
065700
065800 221-LEE-EXIST SECTION.
065900     READ RESEXIS
066000          AT END MOVE HIGH-VALUES TO EXIS-DESTINO
066100     END-READ.
066200 221-LEE-EXIST-E. EXIT.
066300
066400 222-CARGA-ENTRADA-EXIST SECTION.
066500     IF EXIS-DESTINO = HIGH-VALUES
066600         GO TO 222-CARGA-ENTRADA-EXIST-E
066700     END-IF
066800     ADD 1 TO WKS-TOTAL-EXIST
066900     MOVE EXIS-DESTINO  TO WKS-EXIST-DESTINO(WKS-TOTAL-EXIST)
067000     MOVE EXIS-FECHA    TO WKS-EXIST-FECHA(WKS-TOTAL-EXIST)
067100     MOVE EXIS-HORA     TO WKS-EXIST-HORA(WKS-TOTAL-EXIST)
067200     MOVE EXIS-ESTADO   TO WKS-EXIST-ESTADO(WKS-TOTAL-EXIST)
067300     PERFORM 221-LEE-EXIST.
067400 222-CARGA-ENTRADA-EXIST-E. EXIT.
067500******************************************************************
067600*        300 - PROCESO PRINCIPAL POR SOLICITUD DE RESERVA        *
067700******************************************************************
067800 301-LEE-RESERVA-IN SECTION.
067900     READ RESVIN
068000          AT END SET FIN-CICLO-RESVIN TO TRUE
068100     END-READ.
068200 301-LEE-RESERVA-IN-E. EXIT.
068300
068400 302-PROCESA-RESERVA SECTION.
068500     IF FIN-CICLO-RESVIN
068600         GO TO 302-PROCESA-RESERVA-E
068700     END-IF
068800     ADD 1 TO WKS-LECTURAS-TOTALES
068900     INITIALIZE WKS-VALIDACION
069000     INITIALIZE WKS-PRECIO-CALC
069100     MOVE 'Y' TO WKS-SW-RESERVA-VALIDA
069200     MOVE SPACES TO WKS-MOTIVO-RECHAZO
069300     PERFORM 400-BUSCA-DESTINO
069400     PERFORM 410-VALIDA-RESERVA
069500     PERFORM 460-DECIDE-ESTADO-RESERVA
069600     WRITE REG-RVRESO
069700     GENERATE DETALLE-RESERVA.
069800 302-PROCESA-RESERVA-E. EXIT.
069900******************************************************************
070000*        400 - BUSQUEDA DE DESTINO EN TABLA (SEARCH ALL)         *
070100******************************************************************
070200 400-BUSCA-DESTINO SECTION.
070300     MOVE 'N' TO WKS-SW-DESTINO-HALLADO
070400     SEARCH ALL WKS-DEST-ENTRADA
070500         AT END
070600             MOVE 'N' TO WKS-SW-DESTINO-HALLADO
070700         WHEN WKS-DEST-NOMBRE(IDX-DEST) = REQ-DESTINO
070800             IF WKS-DEST-ACTIVO(IDX-DEST) = 'Y'
070900                 SET DESTINO-HALLADO TO TRUE
071000                 MOVE WKS-DEST-PRECIO-BASE(IDX-DEST) TO
071100                      WKS-PRECIO-BASE
071200             ELSE
071300                 MOVE 'N' TO WKS-SW-DESTINO-HALLADO
071400             END-IF
071500     END-SEARCH.
071600 400-BUSCA-DESTINO-E. EXIT.
071700******************************************************************
071800*        410 - CADENA DE VALIDACIONES DE LA RESERVA               *
071900*        RQ-249: LA CADENA 420/430/440/444 SE EJECUTA COMO UN    *
072000*        UNICO RANGO PERFORM...THRU, CON GO TO DE CORTE CORTO    *
072100*        AL INICIO DE CADA PARRAFO CUANDO LA RESERVA YA QUEDO    *
072200*        INVALIDA EN UN PASO ANTERIOR (MISMO CRITERIO QUE LA     *
072300*        CADENA DE IF ANIDADOS QUE REEMPLAZA).                   *
072400******************************************************************
072500 410-VALIDA-RESERVA SECTION.
072600     IF NOT DESTINO-HALLADO
072700         SET RESERVA-INVALIDA TO TRUE
072800         STRING 'Destino no encontrado: ' REQ-DESTINO
072900                DELIMITED BY SIZE INTO WKS-MOTIVO-RECHAZO
073000         GO TO 410-VALIDA-RESERVA-E
073100     END-IF
073200     PERFORM 420-VALIDA-DISPONIBILIDAD THRU
073300             444-VALIDA-CODIGO-DESCUENTO-E.
073400 410-VALIDA-RESERVA-E. EXIT.
073500
073600 420-VALIDA-DISPONIBILIDAD SECTION.
073700     PERFORM 421-COMPARA-RESERVA-EXIST VARYING IDX-EXIST
073800             FROM 1 BY 1 UNTIL IDX-EXIST > WKS-TOTAL-EXIST
073900                                OR RESERVA-INVALIDA.
074000 420-VALIDA-DISPONIBILIDAD-E. EXIT.
074100
074200 430-VALIDA-FECHA-PASADA SECTION.
074300     IF RESERVA-INVALIDA
074400         GO TO 430-VALIDA-FECHA-PASADA-E
074500     END-IF
074600     IF REQ-FECHA < WKS-FECHA-SISTEMA
074700         SET RESERVA-INVALIDA TO TRUE
074800         MOVE 'No se pueden hacer reservas para fechas pasadas'
074900              TO WKS-MOTIVO-RECHAZO
075000     END-IF.
075100 430-VALIDA-FECHA-PASADA-E. EXIT.
075200
075300 440-VALIDA-TIEMPO-ANTICIPACION SECTION.
075400*    CORRIGE RQ-221: NO BASTA CON MIRAR SOLO LA FECHA, HAY QUE
075500*    CRUZAR FECHA+HORA A UN SERIAL DE MINUTOS PARA QUE UNA
075600*    RESERVA PARA MANANA A LAS 00:05 CON EL LOTE CORRIENDO A LAS
075700*    23:50 DE HOY (SOLO 15 MINUTOS DE ANTICIPACION) SEA RECHAZADA
075800*    IGUAL QUE SI FUERA EL MISMO DIA.
075900     IF RESERVA-INVALIDA
076000         GO TO 440-VALIDA-TIEMPO-ANTICIPACION-E
076100     END-IF
076200     MOVE REQ-FEC-ANO  TO WKS-SC-ANO
076300     MOVE REQ-FEC-MES  TO WKS-SC-MES
076400     MOVE REQ-FEC-DIA  TO WKS-SC-DIA
076500     PERFORM 442-CALCULA-DIA-SERIAL
076600     MOVE WKS-SC-SERIAL TO WKS-REQ-DIA-SERIAL
076700     MOVE WKS-FS-ANO   TO WKS-SC-ANO
076800     MOVE WKS-FS-MES   TO WKS-SC-MES
076900     MOVE WKS-FS-DIA   TO WKS-SC-DIA
077000     PERFORM 442-CALCULA-DIA-SERIAL
077100     MOVE WKS-SC-SERIAL TO WKS-SIS-DIA-SERIAL
077200     DIVIDE REQ-HORA BY 100
077300         GIVING WKS-REQ-HORA-HH REMAINDER WKS-REQ-HORA-MM
077400     COMPUTE WKS-REQ-MINUTOS-DIA =
077500             (WKS-REQ-HORA-HH * 60) + WKS-REQ-HORA-MM
077600     COMPUTE WKS-SIS-MINUTOS-DIA =
077700             (WKS-HS-HH * 60) + WKS-HS-MM
077800     COMPUTE WKS-DIFERENCIA-MIN =
077900             ((WKS-REQ-DIA-SERIAL - WKS-SIS-DIA-SERIAL) * 1440) +
078000             WKS-REQ-MINUTOS-DIA - WKS-SIS-MINUTOS-DIA
078100     IF WKS-DIFERENCIA-MIN < 120
078200         SET RESERVA-INVALIDA TO TRUE
078300         MOVE
078400         'Las reservas deben hacerse con al menos 2 horas d'
078500         TO WKS-MOTIVO-RECHAZO
078600     END-IF.
078700 440-VALIDA-TIEMPO-ANTICIPACION-E. EXIT.
078800
078900 444-VALIDA-CODIGO-DESCUENTO SECTION.
079000     IF RESERVA-VALIDA AND REQ-CODIGO-DESCUENTO NOT = SPACES
079100         SET RESERVA-USA-CODIGO TO TRUE
079200         PERFORM 540-CALCULA-DESCUENTO-CODIGO
079300     END-IF.
079400 444-VALIDA-CODIGO-DESCUENTO-E. EXIT.
079500******************************************************************
079600*     PARRAFOS AUXILIARES DE LA CADENA DE VALIDACION 410         *
079700*     (NO FORMAN PARTE DEL RANGO PERFORM...THRU 420-444;         *
079800*     SE INVOCAN POR NOMBRE DESDE DENTRO DEL RANGO)              *
079900******************************************************************
080000 421-COMPARA-RESERVA-EXIST SECTION.
080100     IF WKS-EXIST-DESTINO(IDX-EXIST) = REQ-DESTINO AND
080200        WKS-EXIST-FECHA(IDX-EXIST)   = REQ-FECHA   AND
080300        WKS-EXIST-HORA(IDX-EXIST)    = REQ-HORA    AND
080400        (WKS-EXIST-ESTADO(IDX-EXIST) = 'CONFIRMADA' OR
080500         WKS-EXIST-ESTADO(IDX-EXIST) = 'PAGADA')
080600         SET RESERVA-INVALIDA TO TRUE
080700         MOVE
080800         'No hay disponibilidad para la fecha y hora selec'
080900         TO WKS-MOTIVO-RECHAZO
081000     END-IF.
081100 421-COMPARA-RESERVA-EXIST-E. EXIT.
081200
081300 442-CALCULA-DIA-SERIAL SECTION.
081400*    CONVIERTE WKS-SC-ANO/MES/DIA A UN NUMERO DE DIA CORRELATIVO
081500*    (SERIAL), CONTINUO A TRAVES DE CAMBIOS DE MES Y DE ANO, PARA
081600*    QUE LA RESTA DE DOS FECHAS DE CALENDARIO DISTINTAS DE UNA
081700*    DIFERENCIA EXACTA DE DIAS (RQ-221).
081800     DIVIDE WKS-SC-ANO BY 4
081900         GIVING WKS-SC-CUOCIENTE REMAINDER WKS-SC-RESTO
082000     IF WKS-SC-RESTO NOT = 0
082100         MOVE 'N' TO WKS-SC-BISIESTO
082200     ELSE
082300         DIVIDE WKS-SC-ANO BY 100
082400             GIVING WKS-SC-CUOCIENTE REMAINDER WKS-SC-RESTO
082500         IF WKS-SC-RESTO NOT = 0
082600             MOVE 'Y' TO WKS-SC-BISIESTO
082700         ELSE
082800             DIVIDE WKS-SC-ANO BY 400
082900                 GIVING WKS-SC-CUOCIENTE REMAINDER WKS-SC-RESTO
083000             IF WKS-SC-RESTO = 0
083100                 MOVE 'Y' TO WKS-SC-BISIESTO
083200             ELSE
083300                 MOVE 'N' TO WKS-SC-BISIESTO
083400             END-IF
083500         END-IF
083600     END-IF
083700     COMPUTE WKS-SC-SERIAL =
083800             (WKS-SC-ANO * 365) + DIAS-ACUM-MES(WKS-SC-MES) +
083900             WKS-SC-DIA
084000     DIVIDE WKS-SC-ANO BY 4
084100         GIVING WKS-SC-CUOCIENTE REMAINDER WKS-SC-RESTO
084200     ADD WKS-SC-CUOCIENTE TO WKS-SC-SERIAL
084300     DIVIDE WKS-SC-ANO BY 100
084400         GIVING WKS-SC-CUOCIENTE REMAINDER WKS-SC-RESTO
084500     SUBTRACT WKS-SC-CUOCIENTE FROM WKS-SC-SERIAL
084600     DIVIDE WKS-SC-ANO BY 400
084700         GIVING WKS-SC-CUOCIENTE REMAINDER WKS-SC-RESTO
084800     ADD WKS-SC-CUOCIENTE TO WKS-SC-SERIAL
084900     IF WKS-SC-MES > 2 AND SC-ES-BISIESTO
085000         ADD 1 TO WKS-SC-SERIAL
085100     END-IF.
085200 442-CALCULA-DIA-SERIAL-E. EXIT.
085300******************************************************************
085400*        460 - DECISION DE ESTADO Y ARMADO DE SALIDA             *
085500******************************************************************
085600 460-DECIDE-ESTADO-RESERVA SECTION.
085700     IF RESERVA-VALIDA
085800         PERFORM 510-CALCULA-DESCUENTO-ONLINE
085900         PERFORM 520-CALCULA-DESCUENTO-IDA-VUELTA
086000         PERFORM 530-CALCULA-DESCUENTO-PROMOCION
086100         PERFORM 550-TOTALIZA-DESCUENTOS
086200         PERFORM 560-CALCULA-ABONO-SALDO
086300         PERFORM 570-ARMA-SALIDA-PRECIO
086400         ADD 1 TO WKS-REG-ACEPTADAS
086500         IF RESERVA-USA-CODIGO
086600             PERFORM 580-ACTUALIZA-USO-CODIGO
086700             ADD 1 TO WKS-REG-CON-CODIGO
086800         END-IF
086900     ELSE
087000         PERFORM 470-ARMA-SALIDA-RECHAZO
087100         ADD 1 TO WKS-REG-RECHAZADAS
087200     END-IF.
087300 460-DECIDE-ESTADO-RESERVA-E. EXIT.
087400
087500 470-ARMA-SALIDA-RECHAZO SECTION.
087600     MOVE REQ-NOMBRE     TO RES-NOMBRE
087700     MOVE REQ-EMAIL      TO RES-EMAIL
087800     MOVE REQ-DESTINO    TO RES-DESTINO
087900     MOVE REQ-FECHA      TO RES-FECHA
088000     MOVE REQ-HORA       TO RES-HORA
088100     MOVE REQ-PASAJEROS  TO RES-PASAJEROS
088200     MOVE ZEROS          TO RES-PRECIO-BASE
088300                             RES-DESCUENTO-ONLINE
088400                             RES-DESCUENTO-ROUND-TRIP
088500                             RES-DESCUENTO-PROMOCION
088600                             RES-DESCUENTO-CODIGO
088700                             RES-TOTAL-CON-DESCUENTO
088800                             RES-ABONO
088900                             RES-SALDO-PENDIENTE
089000     SET RES-RECHAZADA   TO TRUE
089100     MOVE WKS-MOTIVO-RECHAZO TO RES-MOTIVO-RECHAZO.
089200 470-ARMA-SALIDA-RECHAZO-E. EXIT.
089300******************************************************************
089400*        500 - REDONDEO COMPARTIDO DE PORCENTAJES                *
089500******************************************************************
089600* REDONDEA-PORCENTAJE RECIBE EN WKS-RED-MONTO-BASE Y
089700* WKS-RED-PORCENTAJE, Y DEJA EL RESULTADO EN WKS-RED-RESULTADO.
089800* LA FRACCION INTERMEDIA SE TRUNCA A 4 DECIMALES ANTES DE LA
089900* MULTIPLICACION FINAL, REDONDEANDO SIEMPRE HALF-UP (RQ-061).
090000 500-REDONDEA-PORCENTAJE SECTION.
090100     COMPUTE WKS-RED-FRACCION ROUNDED =
090200             WKS-RED-PORCENTAJE / 100
090300     COMPUTE WKS-RED-RESULTADO ROUNDED =
090400             WKS-RED-MONTO-BASE * WKS-RED-FRACCION.
090500 500-REDONDEA-PORCENTAJE-E. EXIT.
090600
090700 510-CALCULA-DESCUENTO-ONLINE SECTION.
090800     MOVE WKS-PRECIO-BASE TO WKS-RED-MONTO-BASE
090900     MOVE 5.00             TO WKS-RED-PORCENTAJE
091000     PERFORM 500-REDONDEA-PORCENTAJE
091100     MOVE WKS-RED-RESULTADO TO WKS-DESC-ONLINE.
091200 510-CALCULA-DESCUENTO-ONLINE-E. EXIT.
091300
091400 520-CALCULA-DESCUENTO-IDA-VUELTA SECTION.
091500     IF REQ-ES-IDA-VUELTA
091600         MOVE WKS-PRECIO-BASE TO WKS-RED-MONTO-BASE
091700         MOVE 10.00            TO WKS-RED-PORCENTAJE
091800         PERFORM 500-REDONDEA-PORCENTAJE
091900         MOVE WKS-RED-RESULTADO TO WKS-DESC-IDA-VUELTA
092000     ELSE
092100         MOVE ZEROS TO WKS-DESC-IDA-VUELTA
092200     END-IF.
092300 520-CALCULA-DESCUENTO-IDA-VUELTA-E. EXIT.
092400******************************************************************
092500*      530 - MEJOR PROMOCION VIGENTE (BARRIDO DE WKS-TABLA-PROMO)*
092600******************************************************************
092700* NOTA RQ-058/RQ-175: EL PORCENTAJE DE LA PROMOCION SE APLICA TAL
092800* CUAL COMO MONTO EN MONEDA, NO SE DIVIDE ENTRE 100. ES UNA
092900* INCONSISTENCIA CONOCIDA DEL MODELO ORIGINAL QUE SE MANTIENE A
093000* PROPOSITO PARA NO ALTERAR LOS SALDOS YA CONCILIADOS (VER BITA-
093100* CORA RQ-205, NO SE TOCA).
093200 530-CALCULA-DESCUENTO-PROMOCION SECTION.
093300     PERFORM 532-PREPARA-DIA-SEMANA-REQ
093400     MOVE ZEROS TO WKS-MEJOR-PROMO-PCT
093500     MOVE 'N'   TO WKS-MEJOR-PROMO-HALLADA
093600     PERFORM 531-EVALUA-PROMO-ACTIVA VARYING IDX-PROMO
093700             FROM 1 BY 1 UNTIL IDX-PROMO > WKS-TOTAL-PROMO
093800     IF MEJOR-PROMO-HALLADA
093900         MOVE WKS-MEJOR-PROMO-PCT TO WKS-DESC-PROMOCION
094000     ELSE
094100         MOVE ZEROS TO WKS-DESC-PROMOCION
094200     END-IF.
094300 530-CALCULA-DESCUENTO-PROMOCION-E. EXIT.
094400
094500 531-EVALUA-PROMO-ACTIVA SECTION.
094600     IF WKS-PROMO-ACTIVO(IDX-PROMO) = 'Y'
094700         PERFORM 534-VERIFICA-PROMO-CANDIDATA
094800     END-IF.
094900 531-EVALUA-PROMO-ACTIVA-E. EXIT.
095000
095100 532-PREPARA-DIA-SEMANA-REQ SECTION.
095200     MOVE REQ-FEC-DIA TO WKS-Z-DIA
095300     MOVE REQ-FEC-MES TO WKS-Z-MES
095400     MOVE REQ-FEC-ANO TO WKS-Z-ANO
095500     IF WKS-Z-MES < 3
095600         ADD 12 TO WKS-Z-MES
095700         SUBTRACT 1 FROM WKS-Z-ANO
095800     END-IF
095900     DIVIDE WKS-Z-ANO BY 100
096000         GIVING WKS-Z-SIGLO REMAINDER WKS-Z-RESTO-ANO
096100     COMPUTE WKS-Z-AUX-13M1 = (13 * (WKS-Z-MES + 1)) / 5
096200     COMPUTE WKS-Z-SUMA =
096300             WKS-Z-DIA + WKS-Z-AUX-13M1 + WKS-Z-RESTO-ANO +
096400             (WKS-Z-RESTO-ANO / 4) + (WKS-Z-SIGLO / 4) +
096500             (5 * WKS-Z-SIGLO)
096600     DIVIDE WKS-Z-SUMA BY 7
096700         GIVING WKS-Z-COCIENTE REMAINDER WKS-Z-RESIDUO
096800     MOVE MAPA-DIA-SEMANA(WKS-Z-RESIDUO + 1)
096900         TO WKS-DIA-SEMANA-REQ.
097000 532-PREPARA-DIA-SEMANA-REQ-E. EXIT.
097100
097200 534-VERIFICA-PROMO-CANDIDATA SECTION.
097300*    RQ-246: LA VIGENCIA DE LA PROMOCION SE MIDE CONTRA LA FECHA
097400*    DE CORRIDA DEL LOTE, NO CONTRA LA FECHA DE VIAJE DE LA
097500*    RESERVA (IGUAL CRITERIO QUE LA VIGENCIA DE CODIGODESC EN
097600*    542-APLICA-REGLAS-CODIGO).
097700     MOVE 'Y' TO WKS-SW-PROMO-CANDIDATA
097800     IF WKS-FECHA-SISTEMA < WKS-PROMO-FEC-INI(IDX-PROMO) OR
097900        WKS-FECHA-SISTEMA > WKS-PROMO-FEC-FIN(IDX-PROMO)
098000         MOVE 'N' TO WKS-SW-PROMO-CANDIDATA
098100     END-IF
098200     IF PROMO-CANDIDATA-OK AND
098300        WKS-PROMO-POR-DIAS(IDX-PROMO) = 'Y' AND
098400        WKS-PROMO-DIAS(IDX-PROMO, WKS-DIA-SEMANA-REQ) NOT = 'Y'
098500         MOVE 'N' TO WKS-SW-PROMO-CANDIDATA
098600     END-IF
098700     IF PROMO-CANDIDATA-OK AND
098800        WKS-PROMO-POR-HORARIO(IDX-PROMO) = 'Y' AND
098900        (REQ-HORA < WKS-PROMO-HORA-INI(IDX-PROMO) OR
099000         REQ-HORA > WKS-PROMO-HORA-FIN(IDX-PROMO))
099100         MOVE 'N' TO WKS-SW-PROMO-CANDIDATA
099200     END-IF
099300     IF PROMO-CANDIDATA-OK AND
099400        WKS-PROMO-POR-DESTINO(IDX-PROMO) = 'Y'
099500         PERFORM 536-VERIFICA-PROMO-DESTINO
099600     END-IF
099700     IF PROMO-CANDIDATA-OK AND
099800        WKS-PROMO-PCT(IDX-PROMO) > WKS-MEJOR-PROMO-PCT
099900         MOVE WKS-PROMO-PCT(IDX-PROMO) TO WKS-MEJOR-PROMO-PCT
100000         SET MEJOR-PROMO-HALLADA TO TRUE
100100     END-IF.
100200 534-VERIFICA-PROMO-CANDIDATA-E. EXIT.
100300
100400 536-VERIFICA-PROMO-DESTINO SECTION.
100500     MOVE 'N' TO WKS-SW-DESTINO-MATCH
100600     PERFORM 537-COMPARA-DESTINO-PROMO VARYING WKS-IDX-AUXILIAR
100700             FROM 1 BY 1 UNTIL WKS-IDX-AUXILIAR > 10
100800     IF NOT DESTINO-EN-LISTA
100900         MOVE 'N' TO WKS-SW-PROMO-CANDIDATA
101000     END-IF.
101100 536-VERIFICA-PROMO-DESTINO-E. EXIT.
101200
101300 537-COMPARA-DESTINO-PROMO SECTION.
101400     IF WKS-PROMO-DESTINOS(IDX-PROMO, WKS-IDX-AUXILIAR) =
101500        REQ-DESTINO
101600         MOVE 'Y' TO WKS-SW-DESTINO-MATCH
101700     END-IF.
101800 537-COMPARA-DESTINO-PROMO-E. EXIT.
101900******************************************************************
102000*     540 - VALIDACION Y CALCULO DEL CODIGO DE DESCUENTO         *
102100******************************************************************
102200 540-CALCULA-DESCUENTO-CODIGO SECTION.
102300     SEARCH ALL WKS-CDES-ENTRADA
102400         AT END
102500             SET RESERVA-INVALIDA TO TRUE
102600             MOVE 'Codigo de descuento no valido' TO
102700                  WKS-MOTIVO-RECHAZO
102800         WHEN WKS-CDES-CODIGO(IDX-CDES) = REQ-CODIGO-DESCUENTO
102900             PERFORM 542-APLICA-REGLAS-CODIGO
103000     END-SEARCH.
103100 540-CALCULA-DESCUENTO-CODIGO-E. EXIT.
103200
103300 542-APLICA-REGLAS-CODIGO SECTION.
103400     EVALUATE TRUE
103500         WHEN WKS-CDES-ACTIVO(IDX-CDES) NOT = 'Y'
103600             SET RESERVA-INVALIDA TO TRUE
103700         WHEN WKS-CDES-USOS-ACTUALES(IDX-CDES) >=
103800              WKS-CDES-LIMITE-USOS(IDX-CDES)
103900             SET RESERVA-INVALIDA TO TRUE
104000         WHEN WKS-CDES-FECHA-VENCE(IDX-CDES) <=
104100              WKS-FECHA-SISTEMA
104200             SET RESERVA-INVALIDA TO TRUE
104300         WHEN WKS-CDES-MONTO-MINIMO(IDX-CDES) >
104400              WKS-PRECIO-BASE
104500             SET RESERVA-INVALIDA TO TRUE
104600         WHEN OTHER
104700             PERFORM 544-VERIFICA-CODIGO-DESTINO
104800     END-EVALUATE
104900     IF RESERVA-INVALIDA
105000         MOVE 'Codigo de descuento no valido' TO
105100              WKS-MOTIVO-RECHAZO
105200     ELSE
105300         MOVE IDX-CDES TO WKS-IDX-CDES-APLICADO
105400         IF WKS-CDES-TIPO(IDX-CDES) = 'P'
105500             MOVE WKS-PRECIO-BASE TO WKS-RED-MONTO-BASE
105600             MOVE WKS-CDES-VALOR(IDX-CDES) TO
105700                  WKS-RED-PORCENTAJE
105800             PERFORM 500-REDONDEA-PORCENTAJE
105900             MOVE WKS-RED-RESULTADO TO WKS-DESC-CODIGO
106000         ELSE
106100             MOVE WKS-CDES-VALOR(IDX-CDES) TO WKS-DESC-CODIGO
106200         END-IF
106300     END-IF.
106400 542-APLICA-REGLAS-CODIGO-E. EXIT.
106500
106600 544-VERIFICA-CODIGO-DESTINO SECTION.
106700     MOVE 'N' TO WKS-SW-DESTINO-MATCH
106800     IF WKS-CDES-DESTINOS(IDX-CDES, 1) = SPACES
106900         MOVE 'Y' TO WKS-SW-DESTINO-MATCH
107000     ELSE
107100         PERFORM 545-COMPARA-DESTINO-CODIGO VARYING
107200                 WKS-IDX-AUXILIAR FROM 1 BY 1
107300                 UNTIL WKS-IDX-AUXILIAR > 10
107400     END-IF
107500     IF NOT DESTINO-EN-LISTA
107600         SET RESERVA-INVALIDA TO TRUE
107700     END-IF.
107800 544-VERIFICA-CODIGO-DESTINO-E. EXIT.
107900
108000 545-COMPARA-DESTINO-CODIGO SECTION.
108100     IF WKS-CDES-DESTINOS(IDX-CDES, WKS-IDX-AUXILIAR) =
108200        REQ-DESTINO
108300         MOVE 'Y' TO WKS-SW-DESTINO-MATCH
108400     END-IF.
108500 545-COMPARA-DESTINO-CODIGO-E. EXIT.
108600******************************************************************
108700*        550 - TOTALIZACION DE DESCUENTOS                        *
108800******************************************************************
108900 550-TOTALIZA-DESCUENTOS SECTION.
109000     COMPUTE WKS-TOTAL-DESCUENTOS =
109100             WKS-DESC-ONLINE + WKS-DESC-IDA-VUELTA +
109200             WKS-DESC-PROMOCION + WKS-DESC-CODIGO
109300     COMPUTE WKS-TOTAL-CON-DESCUENTO =
109400             WKS-PRECIO-BASE - WKS-TOTAL-DESCUENTOS.
109500 550-TOTALIZA-DESCUENTOS-E. EXIT.
109600******************************************************************
109700*        560 - ABONO (40%) Y SALDO POR RESTA (RQ-142)            *
109800******************************************************************
109900 560-CALCULA-ABONO-SALDO SECTION.                                 RQ-142
110000     MOVE WKS-TOTAL-CON-DESCUENTO TO WKS-RED-MONTO-BASE
110100     MOVE 40.00                   TO WKS-RED-PORCENTAJE
110200     PERFORM 500-REDONDEA-PORCENTAJE
110300     MOVE WKS-RED-RESULTADO       TO WKS-ABONO
110400     COMPUTE WKS-SALDO-PENDIENTE =
110500             WKS-TOTAL-CON-DESCUENTO - WKS-ABONO.
110600 560-CALCULA-ABONO-SALDO-E. EXIT.
110700******************************************************************
110800*        570 - ARMADO DE LA SALIDA ACEPTADA                      *
110900******************************************************************
111000 570-ARMA-SALIDA-PRECIO SECTION.
111100     MOVE REQ-NOMBRE     TO RES-NOMBRE
111200     MOVE REQ-EMAIL      TO RES-EMAIL
111300     MOVE REQ-DESTINO    TO RES-DESTINO
111400     MOVE REQ-FECHA      TO RES-FECHA
111500     MOVE REQ-HORA       TO RES-HORA
111600     MOVE REQ-PASAJEROS  TO RES-PASAJEROS
111700     MOVE WKS-PRECIO-BASE         TO RES-PRECIO-BASE
111800     MOVE WKS-DESC-ONLINE         TO RES-DESCUENTO-ONLINE
111900     MOVE WKS-DESC-IDA-VUELTA     TO RES-DESCUENTO-ROUND-TRIP
112000     MOVE WKS-DESC-PROMOCION      TO RES-DESCUENTO-PROMOCION
112100     MOVE WKS-DESC-CODIGO         TO RES-DESCUENTO-CODIGO
112200     MOVE WKS-TOTAL-CON-DESCUENTO TO RES-TOTAL-CON-DESCUENTO
112300     MOVE WKS-ABONO               TO RES-ABONO
112400     MOVE WKS-SALDO-PENDIENTE     TO RES-SALDO-PENDIENTE
112500     SET RES-PENDIENTE TO TRUE
112600     MOVE SPACES TO RES-MOTIVO-RECHAZO.
112700 570-ARMA-SALIDA-PRECIO-E. EXIT.
112800******************************************************************
112900*     580 - ACTUALIZA CONTADOR DE USOS DEL CODIGO EN TABLA       *
113000******************************************************************
113100 580-ACTUALIZA-USO-CODIGO SECTION.
113200     ADD 1 TO WKS-CDES-USOS-ACTUALES(WKS-IDX-CDES-APLICADO).
113300 580-ACTUALIZA-USO-CODIGO-E. EXIT.
113400******************************************************************
113500*     800 - REGRABA MAESTRO CODIGODESC CON USOS ACTUALIZADOS     *
113600******************************************************************
113700 800-REGRABA-CODIGODESC SECTION.
113800     CLOSE CODDESC
113900     OPEN OUTPUT CODDESC
114000     PERFORM 801-REGRABA-ENTRADA-CDES VARYING IDX-CDES
114100             FROM 1 BY 1 UNTIL IDX-CDES > WKS-TOTAL-CDES.
114200 800-REGRABA-CODIGODESC-E. EXIT.
114300
114400 801-REGRABA-ENTRADA-CDES SECTION.
114500     MOVE WKS-CDES-CODIGO(IDX-CDES)        TO COD-CODIGO
114600     MOVE WKS-CDES-TIPO(IDX-CDES)           TO
114700          COD-TIPO-DESCUENTO
114800     MOVE WKS-CDES-VALOR(IDX-CDES)          TO
114900          COD-VALOR-DESCUENTO
115000     MOVE WKS-CDES-MONTO-MINIMO(IDX-CDES)   TO
115100          COD-MONTO-MINIMO
115200     MOVE WKS-CDES-FECHA-VENCE(IDX-CDES)    TO
115300          COD-FECHA-VENCIMIENTO
115400     MOVE WKS-CDES-LIMITE-USOS(IDX-CDES)    TO
115500          COD-LIMITE-USOS
115600     MOVE WKS-CDES-USOS-ACTUALES(IDX-CDES)  TO
115700          COD-USOS-ACTUALES
115800     MOVE WKS-CDES-ACTIVO(IDX-CDES)         TO COD-ACTIVO
115900     PERFORM 802-COPIA-DESTINO-CDES VARYING WKS-IDX-AUXILIAR
116000             FROM 1 BY 1 UNTIL WKS-IDX-AUXILIAR > 10
116100     WRITE REG-RVCDES.
116200 801-REGRABA-ENTRADA-CDES-E. EXIT.
116300
116400 802-COPIA-DESTINO-CDES SECTION.
116500     MOVE WKS-CDES-DESTINOS(IDX-CDES, WKS-IDX-AUXILIAR)
116600          TO COD-DESTINOS-APLICABLES(WKS-IDX-AUXILIAR).
116700 802-COPIA-DESTINO-CDES-E. EXIT.
116800******************************************************************
116900*     900 - IMPRESION DE TOTALES Y CIERRE DEL REPORTE            *
117000******************************************************************
117100 900-IMPRIME-TOTALES SECTION.
117200     TERMINATE RVB001-RPT.
117300 900-IMPRIME-TOTALES-E. EXIT.
117400
117500 990-CIERRA-ARCHIVOS SECTION.
117600     CLOSE DESTINO
117700     CLOSE PROMOCIO
117800     CLOSE CODDESC
117900     CLOSE RESEXIS
118000     CLOSE RESVIN
118100     CLOSE RESVOUT
118200     CLOSE CTLRPT
118300     DISPLAY
118400     '**********************************************************'
118500     DISPLAY
118600     '*                  E S T A D I S T I C A S                *'
118700     DISPLAY
118800     '**********************************************************'
118900     DISPLAY
119000     ' > SOLICITUDES LEIDAS                    : '
119100     WKS-LECTURAS-TOTALES
119200     DISPLAY
119300     ' > RESERVAS ACEPTADAS                     : '
119400     WKS-REG-ACEPTADAS
119500     DISPLAY
119600     ' > RESERVAS RECHAZADAS                    : '
119700     WKS-REG-RECHAZADAS
119800     DISPLAY
119900     ' > REDENCIONES DE CODIGO DE DESCUENTO     : '
120000     WKS-REG-CON-CODIGO
120100     DISPLAY
120200     '**********************************************************'.
120300 990-CIERRA-ARCHIVOS-E. EXIT.

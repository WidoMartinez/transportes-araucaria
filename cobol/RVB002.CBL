000100******************************************************************
000200* FECHA       : 04/03/2024                                      *
000300* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000400* APLICACION  : RESERVAS TRANSPORTE ARAUCANIA                   *
000500* PROGRAMA    : RVB002                                          *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : CALCULA EL MONTO A PAGAR DE UNA SOLICITUD DE    *
000800*             : PAGO (PAGOMTO.DAT). ES UNA CONSULTA PURA: SOLO  *
000900*             : COPIA EL ABONO O EL TOTAL YA TARIFICADO POR     *
001000*             : RVB001 SEGUN EL TIPO DE PAGO INFORMADO. NO       *
001100*             : RECALCULA TARIFA NI APLICA DESCUENTOS.          *
001200* ARCHIVOS    : PAGOMTO=A (ACTUALIZA EL MISMO REGISTRO)         *
001300* PROGRAMA(S) : NO APLICA                                       *
001400******************************************************************
001500*                 B I T A C O R A   D E   C A M B I O S         *
001600******************************************************************
001700* 04/03/2024  ERAM  ORIG  PROGRAMA ORIGINAL. LEE PAGOMTO.DAT Y   *
001800*             REGRABA PAG-MONTO-A-PAGAR SEGUN PAG-TIPO-PAGO.    *
001900* 18/04/2024  ERAM  RQ-224 SE AGREGA DESPLIEGUE DE FECHA Y HORA  *
002000*             DE CORRIDA EN EL ENCABEZADO DE ESTADISTICAS.      *
002100* 02/09/2025  LFLO  RQ-240 SE AGREGA CONTADOR POR TIPO DE PAGO   *
002200*             (ABONO / TOTAL) A LAS ESTADISTICAS DE CIERRE.     *
002300* 25/11/2025  LFLO  RQ-247 SE QUITA C01 IS TOP-OF-FORM DE       *
002400*             SPECIAL-NAMES: EL PROGRAMA NO TIENE REPORTE       *
002500*             IMPRESO NI USA ADVANCING, QUEDO DEMAS.            *
002600* 28/11/2025  LFLO  RQ-250 190-PROCESA-ARCHIVOS USABA UN         *
002700*             PERFORM UNTIL ... END-PERFORM EN LINEA PARA EL     *
002800*             CICLO DE LECTURA. SE DIVIDE EN 191-LEE-PAGOMTO Y   *
002900*             192-PROCESA-PAGO, INVOCADOS CON PERFORM...THRU...  *
003000*             UNTIL DESDE 190, SIN PERFORM EN LINEA.             *
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID. RVB002.
003400 AUTHOR. E. RAMIREZ.
003500 INSTALLATION. TRANSPORTES ARAUCANIA - DEPTO SISTEMAS.
003600 DATE-WRITTEN. 04/03/2024.
003700 DATE-COMPILED.
003800 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     CLASS CLASE-SI-NO IS 'Y' 'N'.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT PAGOMTO ASSIGN TO PAGOMTO
004600            ORGANIZATION IS LINE SEQUENTIAL
004700            FILE STATUS IS FS-PAGOMTO.
004800 DATA DIVISION.
004900 FILE SECTION.
005000*                REGISTRO DE SOLICITUD DE PAGO
005100 FD  PAGOMTO.
005200     COPY RVPAGM.
005300 WORKING-STORAGE SECTION.
005400* ---> SWITCH DE FIN DE CICLO
005500 01  WKS-SW-FIN-CICLO              PIC X(01)   VALUE 'N'.
005600     88  FIN-CICLO-PAGOMTO                VALUE 'Y'.
005700* ---> VARIABLE DE FILE STATUS
005800 01  FS-PAGOMTO                    PIC 9(02)   VALUE ZEROS.
005900* ---> CONTADORES DE ESTADISTICAS
006000 01  WKS-CAMPOS-DE-TRABAJO.
006100     02  WKS-PROGRAMA              PIC X(08)   VALUE 'RVB002'.
006200     02  WKS-LECTURAS-TOTALES      PIC 9(06)   COMP VALUE ZEROS.
006300     02  WKS-REG-REGRABADOS        PIC 9(06)   COMP VALUE ZEROS.
006400     02  WKS-REG-ABONO             PIC 9(06)   COMP VALUE ZEROS.
006500     02  WKS-REG-TOTAL             PIC 9(06)   COMP VALUE ZEROS.
006600******************************************************************
006700*          TABLA DE DESCRIPCION DE TIPO DE PAGO (RQ-224)         *
006800******************************************************************
006900 01  TABLA-TIPO-PAGO.                                             RQ-224  
007000     02  FILLER                    PIC X(10) VALUE 'ABONO'.
007100     02  FILLER                    PIC X(10) VALUE 'TOTAL'.
007200 01  F-TIPO-PAGO REDEFINES TABLA-TIPO-PAGO.
007300     02  DESC-TIPO-PAGO            PIC X(10) OCCURS 2 TIMES.
007400 01  WKS-IDX-TIPO-PAGO             PIC 9(01)   COMP VALUE ZEROS.
007500******************************************************************
007600*                FECHA Y HORA DE CORRIDA DEL LOTE                *
007700******************************************************************
007800 01  WKS-FECHA-SISTEMA             PIC 9(08)   VALUE ZEROS.
007900 01  WKS-FEC-SIS-R REDEFINES WKS-FECHA-SISTEMA.
008000     02  WKS-FS-ANO                PIC 9(04).
008100     02  WKS-FS-MES                PIC 9(02).
008200     02  WKS-FS-DIA                PIC 9(02).
008300 01  WKS-HORA-SISTEMA              PIC 9(08)   VALUE ZEROS.
008400 01  WKS-HOR-SIS-R REDEFINES WKS-HORA-SISTEMA.
008500     02  WKS-HS-HH                 PIC 9(02).
008600     02  WKS-HS-MM                 PIC 9(02).
008700     02  WKS-HS-SS                 PIC 9(02).
008800     02  WKS-HS-CC                 PIC 9(02).
008900*                    ----- MAIN SECTION -----
009000 PROCEDURE DIVISION.
009100 100-MAIN SECTION.
009200     PERFORM 110-APERTURA-ARCHIVOS
009300     PERFORM 190-PROCESA-ARCHIVOS
009400     PERFORM 140-ESTADISTICAS
009500     PERFORM 150-CIERRA-ARCHIVOS
009600     STOP RUN.
009700 100-MAIN-E. EXIT.
009800*                ----- OPEN DATASETS SECTION -----
009900 110-APERTURA-ARCHIVOS SECTION.
010000     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
010100     ACCEPT WKS-HORA-SISTEMA FROM TIME
010200     OPEN I-O PAGOMTO
010300     IF FS-PAGOMTO NOT = 0
010400         DISPLAY '=============================================='
010500             UPON CONSOLE
010600         DISPLAY '  >>> ERROR AL ABRIR PAGOMTO.DAT EN RVB002 <<<'
010700             UPON CONSOLE
010800         DISPLAY ' FILE STATUS : (' FS-PAGOMTO ')'
010900             UPON CONSOLE
011000         DISPLAY '=============================================='
011100             UPON CONSOLE
011200         MOVE 91 TO RETURN-CODE
011300         STOP RUN
011400     END-IF.
011500 110-APERTURA-ARCHIVOS-E. EXIT.
011600*--------> SERIE 190 PROCESAMIENTO DE SOLICITUDES DE PAGO
011700 190-PROCESA-ARCHIVOS SECTION.
011800     PERFORM 191-LEE-PAGOMTO THRU 192-PROCESA-PAGO-E
011900             UNTIL FIN-CICLO-PAGOMTO.
012000 190-PROCESA-ARCHIVOS-E. EXIT.
012100*--------> 191/192 - LECTURA Y PROCESO DE UNA SOLICITUD (RQ-250)
012200 191-LEE-PAGOMTO SECTION.
012300     READ PAGOMTO
012400         AT END SET FIN-CICLO-PAGOMTO TO TRUE
012500     END-READ.
012600 191-LEE-PAGOMTO-E. EXIT.
012700
012800 192-PROCESA-PAGO SECTION.
012900     IF FIN-CICLO-PAGOMTO
013000         GO TO 192-PROCESA-PAGO-E
013100     END-IF
013200     ADD 1 TO WKS-LECTURAS-TOTALES
013300     PERFORM 200-CALCULA-MONTO-PAGO
013400     PERFORM 210-REGRABA-PAGOMTO.
013500 192-PROCESA-PAGO-E. EXIT.
013600*--------> 200 - MONTO A PAGAR = LO YA TARIFICADO POR RVB001.
013700*          NO SE RECALCULA TARIFA, DESCUENTO NI PROMOCION:
013800*          ES UNA CONSULTA PURA CONTRA EL CAMPO YA RESUELTO.
013900 200-CALCULA-MONTO-PAGO SECTION.
014000     EVALUATE TRUE
014100         WHEN PAG-ES-ABONO
014200             MOVE PAG-RESERVA-ABONO TO PAG-MONTO-A-PAGAR
014300             ADD 1 TO WKS-REG-ABONO
014400             MOVE 1 TO WKS-IDX-TIPO-PAGO
014500         WHEN PAG-ES-TOTAL
014600             MOVE PAG-RESERVA-TOTAL TO PAG-MONTO-A-PAGAR
014700             ADD 1 TO WKS-REG-TOTAL
014800             MOVE 2 TO WKS-IDX-TIPO-PAGO
014900         WHEN OTHER
015000             DISPLAY '  >>> TIPO DE PAGO DESCONOCIDO, IGNORADO <<'
015100                 UPON CONSOLE
015200     END-EVALUATE.
015300 200-CALCULA-MONTO-PAGO-E. EXIT.
015400*--------> REGRABA EL MISMO REGISTRO CON EL MONTO YA RESUELTO
015500 210-REGRABA-PAGOMTO SECTION.
015600     IF WKS-IDX-TIPO-PAGO > 0
015700         REWRITE REG-RVPAGM
015800         IF FS-PAGOMTO = 0
015900             ADD 1 TO WKS-REG-REGRABADOS
016000         ELSE
016100             DISPLAY '  >>> ERROR AL REGRABAR PAGOMTO.DAT <<<'
016200                 UPON CONSOLE
016300             DISPLAY ' FILE STATUS : (' FS-PAGOMTO ')'
016400                 UPON CONSOLE
016500         END-IF
016600     END-IF
016700     MOVE ZEROS TO WKS-IDX-TIPO-PAGO.
016800 210-REGRABA-PAGOMTO-E. EXIT.
016900*                 ----- SECCION DE ESTADISTICAS -----
017000 140-ESTADISTICAS SECTION.
017100     DISPLAY '>>>>>>>>>>>>>> RVB002 - ESTADISTICAS <<<<<<<<<<<<<<'
017200     DISPLAY '||  FECHA DE CORRIDA : (' WKS-FS-DIA '/' WKS-FS-MES
017300         '/' WKS-FS-ANO ')'
017400     DISPLAY '||  HORA DE CORRIDA : (' WKS-HS-HH ':' WKS-HS-MM ')'
017500     DISPLAY '||  SOLICITUDES LEIDAS        : ('
017600         WKS-LECTURAS-TOTALES ')'
017700     DISPLAY '||  REGISTROS REGRABADOS      : ('
017800         WKS-REG-REGRABADOS ')'
017900     DISPLAY '||  PAGOS TIPO ' DESC-TIPO-PAGO (1) ' : ('          RQ-240  
018000         WKS-REG-ABONO ')'
018100     DISPLAY '||  PAGOS TIPO ' DESC-TIPO-PAGO (2) ' : ('
018200         WKS-REG-TOTAL ')'
018300     DISPLAY '>>>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<'.
018400 140-ESTADISTICAS-E. EXIT.
018500*                  ----- SECCION DE CIERRE -----
018600 150-CIERRA-ARCHIVOS SECTION.
018700     CLOSE PAGOMTO.
018800 150-CIERRA-ARCHIVOS-E. EXIT.

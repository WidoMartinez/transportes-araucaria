000100******************************************************************
000200* FECHA       : 04/03/2024                                      *
000300* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000400* APLICACION  : RESERVAS TRANSPORTE ARAUCANIA                   *
000500* PROGRAMA    : RVB003                                          *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : TRADUCE LAS NOTIFICACIONES DE LAS PASARELAS DE  *
000800*             : PAGO (WEBHOOK.DAT) AL ESTADO INTERNO DE PAGO DE *
000900*             : LA RESERVA Y CUENTA CUANTAS TRANSICIONARON A    *
001000*             : PAGADA. AGREGA ESE CONTADOR AL MISMO REPORTE DE *
001100*             : CONTROL QUE CIERRA RVB001.                      *
001200* ARCHIVOS    : WEBHOOK=A (ACTUALIZA EL MISMO REGISTRO)         *
001300*             : CTLRPT=A (EXTIENDE EL REPORTE DE CONTROL)       *
001400* PROGRAMA(S) : NO APLICA                                       *
001500******************************************************************
001600*                 B I T A C O R A   D E   C A M B I O S         *
001700******************************************************************
001800* 04/03/2024  ERAM  ORIG  PROGRAMA ORIGINAL. MAPEA ESTADOS DE    *
001900*             MERCADOPAGO Y FLOW A PENDIENTE/APROBADO/RECHAZADO/*
002000*             CANCELADO SEGUN EL TEXTO CRUDO DE LA PASARELA.    *
002100* 21/05/2024  ERAM  RQ-227 SE AGREGA CONTADOR DE TRANSICIONES A  *
002200*             PAGADA Y SU ESCRITURA AL CIERRE EN CTLRPT.DAT.    *
002300* 02/09/2025  LFLO  RQ-241 SE NORMALIZA EL TEXTO DE LA PASARELA  *
002400*             A MAYUSCULAS ANTES DE COMPARAR (CASE-INSENSITIVE).*
002500* 25/11/2025  LFLO  RQ-248 SE QUITA C01 IS TOP-OF-FORM DE       *
002600*             SPECIAL-NAMES: EL PROGRAMA NO TIENE REPORTE       *
002700*             IMPRESO NI USA ADVANCING, QUEDO DEMAS.            *
002800* 28/11/2025  LFLO  RQ-251 190-PROCESA-ARCHIVOS USABA UN         *
002900*             PERFORM UNTIL ... END-PERFORM EN LINEA PARA EL     *
003000*             CICLO DE LECTURA. SE DIVIDE EN 191-LEE-WEBHOOK Y   *
003100*             192-PROCESA-NOTIFICACION, INVOCADOS CON PERFORM... *
003200*             THRU...UNTIL DESDE 190, SIN PERFORM EN LINEA.      *
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID. RVB003.
003600 AUTHOR. E. RAMIREZ.
003700 INSTALLATION. TRANSPORTES ARAUCANIA - DEPTO SISTEMAS.
003800 DATE-WRITTEN. 04/03/2024.
003900 DATE-COMPILED.
004000 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     CLASS CLASE-SI-NO IS 'Y' 'N'.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT WEBHOOK ASSIGN TO WEBHOOK
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            FILE STATUS IS FS-WEBHOOK.
005000     SELECT CTLRPT ASSIGN TO CTLRPT
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS IS FS-CTLRPT.
005300 DATA DIVISION.
005400 FILE SECTION.
005500*              REGISTRO DE NOTIFICACION DE PASARELA
005600 FD  WEBHOOK.
005700     COPY RVWEBM.
005800*              LINEA DE CIERRE AGREGADA AL REPORTE DE CONTROL
005900 FD  CTLRPT.
006000 01  REG-CTLRPT                    PIC X(80).
006100 WORKING-STORAGE SECTION.
006200* ---> SWITCH DE FIN DE CICLO
006300 01  WKS-SW-FIN-CICLO              PIC X(01)   VALUE 'N'.
006400     88  FIN-CICLO-WEBHOOK                VALUE 'Y'.
006500* ---> VARIABLES DE FILE STATUS
006600 01  FS-WEBHOOK                    PIC 9(02)   VALUE ZEROS.
006700 01  FS-CTLRPT                     PIC 9(02)   VALUE ZEROS.
006800* ---> CONTADORES DE ESTADISTICAS
006900 01  WKS-CAMPOS-DE-TRABAJO.
007000     02  WKS-PROGRAMA              PIC X(08)   VALUE 'RVB003'.
007100     02  WKS-LECTURAS-TOTALES      PIC 9(06)   COMP VALUE ZEROS.
007200     02  WKS-REG-APROBADOS         PIC 9(06)   COMP VALUE ZEROS.
007300     02  WKS-REG-RECHAZADOS        PIC 9(06)   COMP VALUE ZEROS.
007400     02  WKS-REG-CANCELADOS        PIC 9(06)   COMP VALUE ZEROS.
007500     02  WKS-REG-PENDIENTES        PIC 9(06)   COMP VALUE ZEROS.
007600     02  WKS-TRANSIC-PAGADA        PIC 9(06)   COMP VALUE ZEROS.  RQ-227  
007700******************************************************************
007800*                FECHA DE CORRIDA DEL LOTE                       *
007900******************************************************************
008000 01  WKS-FECHA-SISTEMA             PIC 9(08)   VALUE ZEROS.
008100 01  WKS-FEC-SIS-R REDEFINES WKS-FECHA-SISTEMA.
008200     02  WKS-FS-ANO                PIC 9(04).
008300     02  WKS-FS-MES                PIC 9(02).
008400     02  WKS-FS-DIA                PIC 9(02).
008500******************************************************************
008600*        NORMALIZACION A MAYUSCULAS DEL TEXTO DE PASARELA        *
008700******************************************************************
008800 01  WKS-STATUS-MAYUS              PIC X(20)   VALUE SPACES.
008900 01  WKS-MINUSCULAS                PIC X(26)
009000         VALUE 'abcdefghijklmnopqrstuvwxyz'.
009100 01  WKS-MAYUSCULAS                PIC X(26)
009200         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
009300******************************************************************
009400*             TABLA DE TEXTO DE LA LINEA DE CIERRE               *
009500******************************************************************
009600 01  TABLA-ENCAB-CIERRE.
009700     02  FILLER                    PIC X(40)
009800         VALUE 'TRANSICIONES A PAGADA INFORMADAS RVB003:'.
009900 01  F-ENCAB-CIERRE REDEFINES TABLA-ENCAB-CIERRE.
010000     02  DESC-ENCAB-CIERRE         PIC X(40).
010100 01  WKS-LINEA-CIERRE.
010200     02  WKS-LC-TEXTO              PIC X(40).
010300     02  WKS-LC-VALOR              PIC ZZZ,ZZ9.
010400     02  FILLER                    PIC X(33) VALUE SPACES.
010500 01  WKS-LINEA-CIERRE-R REDEFINES WKS-LINEA-CIERRE.
010600     02  WKS-LC-BYTES              PIC X(80).
010700*                    ----- MAIN SECTION -----
010800 PROCEDURE DIVISION.
010900 100-MAIN SECTION.
011000     PERFORM 110-APERTURA-ARCHIVOS
011100     PERFORM 190-PROCESA-ARCHIVOS
011200     PERFORM 150-EXTIENDE-CONTROL-REPORT
011300     PERFORM 140-ESTADISTICAS
011400     PERFORM 160-CIERRA-ARCHIVOS
011500     STOP RUN.
011600 100-MAIN-E. EXIT.
011700*                ----- OPEN DATASETS SECTION -----
011800 110-APERTURA-ARCHIVOS SECTION.
011900     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
012000     OPEN I-O WEBHOOK
012100     IF FS-WEBHOOK NOT = 0
012200         DISPLAY '=============================================='
012300             UPON CONSOLE
012400         DISPLAY '  >>> ERROR AL ABRIR WEBHOOK.DAT EN RVB003 <<<'
012500             UPON CONSOLE
012600         DISPLAY ' FILE STATUS : (' FS-WEBHOOK ')'
012700             UPON CONSOLE
012800         DISPLAY '=============================================='
012900             UPON CONSOLE
013000         MOVE 91 TO RETURN-CODE
013100         STOP RUN
013200     END-IF.
013300 110-APERTURA-ARCHIVOS-E. EXIT.
013400*--------> SERIE 190 PROCESAMIENTO DE NOTIFICACIONES DE PASARELA
013500 190-PROCESA-ARCHIVOS SECTION.
013600     PERFORM 191-LEE-WEBHOOK THRU 192-PROCESA-NOTIFICACION-E
013700             UNTIL FIN-CICLO-WEBHOOK.
013800 190-PROCESA-ARCHIVOS-E. EXIT.
013900*--------> 191/192 - LECTURA Y PROCESO DE UNA NOTIFICACION (RQ-251)
014000 191-LEE-WEBHOOK SECTION.
014100     READ WEBHOOK
014200         AT END SET FIN-CICLO-WEBHOOK TO TRUE
014300     END-READ.
014400 191-LEE-WEBHOOK-E. EXIT.
014500
014600 192-PROCESA-NOTIFICACION SECTION.
014700     IF FIN-CICLO-WEBHOOK
014800         GO TO 192-PROCESA-NOTIFICACION-E
014900     END-IF
015000     ADD 1 TO WKS-LECTURAS-TOTALES
015100     MOVE WH-STATUS-TEXTO TO WKS-STATUS-MAYUS
015200     INSPECT WKS-STATUS-MAYUS
015300         CONVERTING WKS-MINUSCULAS TO WKS-MAYUSCULAS
015400     EVALUATE TRUE
015500         WHEN WH-ES-MERCADOPAGO
015600             PERFORM 210-MAPEA-MERCADOPAGO
015700         WHEN WH-ES-FLOW
015800             PERFORM 220-MAPEA-FLOW
015900         WHEN OTHER
016000             MOVE 'PENDIENTE' TO WH-ESTADO-PAGO
016100             ADD 1 TO WKS-REG-PENDIENTES
016200     END-EVALUATE
016300     PERFORM 230-CUENTA-TRANSICION-PAGADA
016400     PERFORM 240-REGRABA-WEBHOOK.
016500 192-PROCESA-NOTIFICACION-E. EXIT.
016600*--------> 210 - MAPEO DE ESTADOS MERCADOPAGO
016700 210-MAPEA-MERCADOPAGO SECTION.
016800     EVALUATE WKS-STATUS-MAYUS
016900         WHEN 'APPROVED'
017000             MOVE 'APROBADO' TO WH-ESTADO-PAGO
017100             ADD 1 TO WKS-REG-APROBADOS
017200         WHEN 'REJECTED'
017300             MOVE 'RECHAZADO' TO WH-ESTADO-PAGO
017400             ADD 1 TO WKS-REG-RECHAZADOS
017500         WHEN 'CANCELLED'
017600             MOVE 'CANCELADO' TO WH-ESTADO-PAGO
017700             ADD 1 TO WKS-REG-CANCELADOS
017800         WHEN OTHER
017900             MOVE 'PENDIENTE' TO WH-ESTADO-PAGO
018000             ADD 1 TO WKS-REG-PENDIENTES
018100     END-EVALUATE.
018200 210-MAPEA-MERCADOPAGO-E. EXIT.
018300*--------> 220 - MAPEO DE ESTADOS FLOW
018400 220-MAPEA-FLOW SECTION.
018500     EVALUATE WKS-STATUS-MAYUS
018600         WHEN 'PAID'
018700             MOVE 'APROBADO' TO WH-ESTADO-PAGO
018800             ADD 1 TO WKS-REG-APROBADOS
018900         WHEN 'REJECTED'
019000             MOVE 'RECHAZADO' TO WH-ESTADO-PAGO
019100             ADD 1 TO WKS-REG-RECHAZADOS
019200         WHEN 'CANCELLED'
019300             MOVE 'CANCELADO' TO WH-ESTADO-PAGO
019400             ADD 1 TO WKS-REG-CANCELADOS
019500         WHEN OTHER
019600             MOVE 'PENDIENTE' TO WH-ESTADO-PAGO
019700             ADD 1 TO WKS-REG-PENDIENTES
019800     END-EVALUATE.
019900 220-MAPEA-FLOW-E. EXIT.
020000*--------> 230 - CUENTA TRANSICIONES A PAGADA (RQ-227). EL
020100*          REGISTRO DE WEBHOOK NO TRAE LA LLAVE DE LA RESERVA,
020200*          POR LO QUE SOLO SE LLEVA EL TOTAL DE CONTROL.
020300 230-CUENTA-TRANSICION-PAGADA SECTION.
020400     IF WH-APROBADO
020500         ADD 1 TO WKS-TRANSIC-PAGADA
020600     END-IF.
020700 230-CUENTA-TRANSICION-PAGADA-E. EXIT.
020800*--------> REGRABA EL MISMO REGISTRO CON EL ESTADO YA MAPEADO
020900 240-REGRABA-WEBHOOK SECTION.
021000     REWRITE REG-RVWEBM
021100     IF FS-WEBHOOK NOT = 0
021200         DISPLAY '  >>> ERROR AL REGRABAR WEBHOOK.DAT <<<'
021300             UPON CONSOLE
021400         DISPLAY ' FILE STATUS : (' FS-WEBHOOK ')'
021500             UPON CONSOLE
021600     END-IF.
021700 240-REGRABA-WEBHOOK-E. EXIT.
021800*--------> 150 - EXTIENDE EL MISMO CONTROL-REPORT QUE CIERRA
021900*          RVB001, AGREGANDO LA LINEA DE TRANSICIONES A PAGADA.
022000 150-EXTIENDE-CONTROL-REPORT SECTION.                             RQ-241  
022100     OPEN EXTEND CTLRPT
022200     IF FS-CTLRPT NOT = 0
022300         DISPLAY '  >>> ERROR AL EXTENDER CTLRPT.DAT EN RVB003 <<'
022400             UPON CONSOLE
022500         DISPLAY ' FILE STATUS : (' FS-CTLRPT ')'
022600             UPON CONSOLE
022700     ELSE
022800         MOVE DESC-ENCAB-CIERRE TO WKS-LC-TEXTO
022900         MOVE WKS-TRANSIC-PAGADA TO WKS-LC-VALOR
023000         MOVE WKS-LC-BYTES TO REG-CTLRPT
023100         WRITE REG-CTLRPT
023200         CLOSE CTLRPT
023300     END-IF.
023400 150-EXTIENDE-CONTROL-REPORT-E. EXIT.
023500*                 ----- SECCION DE ESTADISTICAS -----
023600 140-ESTADISTICAS SECTION.
023700     DISPLAY '>>>>>>>>>>>>>> RVB003 - ESTADISTICAS <<<<<<<<<<<<<<'
023800     DISPLAY '||  FECHA DE CORRIDA : (' WKS-FS-DIA '/' WKS-FS-MES
023900         '/' WKS-FS-ANO ')'
024000     DISPLAY '||  NOTIFICACIONES LEIDAS    : ('
024100         WKS-LECTURAS-TOTALES ')'
024200     DISPLAY '||  MAPEADAS A APROBADO      : ('
024300         WKS-REG-APROBADOS ')'
024400     DISPLAY '||  MAPEADAS A RECHAZADO     : ('
024500         WKS-REG-RECHAZADOS ')'
024600     DISPLAY '||  MAPEADAS A CANCELADO     : ('
024700         WKS-REG-CANCELADOS ')'
024800     DISPLAY '||  MAPEADAS A PENDIENTE     : ('
024900         WKS-REG-PENDIENTES ')'
025000     DISPLAY '||  TRANSICIONES A PAGADA    : ('
025100         WKS-TRANSIC-PAGADA ')'
025200     DISPLAY '>>>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<'.
025300 140-ESTADISTICAS-E. EXIT.
025400*                  ----- SECCION DE CIERRE -----
025500 160-CIERRA-ARCHIVOS SECTION.
025600     CLOSE WEBHOOK.
025700 160-CIERRA-ARCHIVOS-E. EXIT.

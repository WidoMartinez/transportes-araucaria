000100******************************************************************
000200* COPYBOOK    : RVCDES                                           *
000300* APLICACION  : RESERVAS TRANSPORTE ARAUCANIA                    *
000400* DESCRIPCION : LAYOUT DEL MAESTRO DE CODIGOS DE DESCUENTO       *
000500*             : (CODDESC.DAT), LLAVE COD-CODIGO. SE CARGA EN     *
000600*             : WKS-TABLA-CDES (SEARCH ALL, ASCENDING KEY) Y SE  *
000700*             : REGRABA AL FINAL DEL CICLO CON LOS USOS NUEVOS.  *
000800* FECHA       : 04/03/2024   PROGRAMADOR : E. RAMIREZ (PEDR)     *
000900******************************************************************
001000 01  REG-RVCDES.
001100     05  COD-CODIGO                PIC X(50).
001200     05  COD-DESCRIPCION           PIC X(200).
001300     05  COD-TIPO-DESCUENTO        PIC X(01).
001400         88  COD-TIPO-PORCENTAJE         VALUE 'P'.
001500         88  COD-TIPO-MONTO-FIJO         VALUE 'M'.
001600     05  COD-VALOR-DESCUENTO       PIC S9(8)V99 COMP-3.
001700     05  COD-MONTO-MINIMO          PIC S9(8)V99 COMP-3.
001800     05  COD-FECHA-VENCIMIENTO     PIC 9(08).
001900     05  COD-FECHA-VENCIMIENTO-R REDEFINES COD-FECHA-VENCIMIENTO.
002000         10  COD-FEC-VEN-ANO       PIC 9(04).
002100         10  COD-FEC-VEN-MES       PIC 9(02).
002200         10  COD-FEC-VEN-DIA       PIC 9(02).
002300     05  COD-LIMITE-USOS           PIC 9(05).
002400     05  COD-USOS-ACTUALES         PIC 9(05).
002500*--->        DESTINOS A LOS QUE SE RESTRINGE EL CODIGO, SI APLICA
002600     05  COD-DESTINOS-APLICABLES OCCURS 10 TIMES
002700                                   PIC X(100).
002800     05  COD-ACTIVO                PIC X(01).
002900         88  COD-ACTIVO-SI               VALUE 'Y'.
003000         88  COD-ACTIVO-NO               VALUE 'N'.
003100     05  FILLER                    PIC X(07).

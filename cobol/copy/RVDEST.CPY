000100******************************************************************
000200* COPYBOOK    : RVDEST                                           *
000300* APLICACION  : RESERVAS TRANSPORTE ARAUCANIA                    *
000400* DESCRIPCION : LAYOUT DEL MAESTRO DE DESTINOS (DESTINO.DAT).    *
000500*             : UN REGISTRO POR DESTINO OFRECIDO, CARGADO EN     *
000600*             : TABLA WKS-TABLA-DEST (SEARCH ALL) POR RVB001.    *
000700* FECHA       : 04/03/2024   PROGRAMADOR : E. RAMIREZ (PEDR)     *
000800******************************************************************
000900 01  REG-RVDEST.
001000     05  DEST-NOMBRE             PIC X(100).
001100     05  DEST-DESCRIPCION        PIC X(500).
001200     05  DEST-PRECIO-BASE        PIC S9(8)V99 COMP-3.
001300     05  DEST-VEHICULO-SUGERIDO  PIC X(100).
001400     05  DEST-ACTIVO             PIC X(01).
001500         88  DEST-ACTIVO-SI             VALUE 'Y'.
001600         88  DEST-ACTIVO-NO             VALUE 'N'.
001700     05  FILLER                  PIC X(13).

000100******************************************************************
000200* COPYBOOK    : RVEXIS                                           *
000300* APLICACION  : RESERVAS TRANSPORTE ARAUCANIA                    *
000400* DESCRIPCION : LAYOUT DE RESERVAS-EXIST.DAT, RESERVAS YA EN     *
000500*             : FIRME (CONFIRMADA/PAGADA) USADAS SOLO PARA EL    *
000600*             : CHEQUEO DE DISPONIBILIDAD (DESTINO+FECHA+HORA).  *
000700*             : SE CARGA COMPLETA EN WKS-TABLA-EXIST Y SE BARRE  *
000800*             : SECUENCIALMENTE, NO TIENE LLAVE UNICA.           *
000900* FECHA       : 04/03/2024   PROGRAMADOR : E. RAMIREZ (PEDR)     *
001000******************************************************************
001100 01  REG-RVEXIS.
001200     05  EXIS-DESTINO              PIC X(100).
001300     05  EXIS-FECHA                PIC 9(08).
001400     05  EXIS-HORA                 PIC 9(04).
001500     05  EXIS-ESTADO               PIC X(10).
001600         88  EXIS-CONFIRMADA             VALUE 'CONFIRMADA'.
001700         88  EXIS-PAGADA                 VALUE 'PAGADA'.
001800     05  FILLER                    PIC X(06).

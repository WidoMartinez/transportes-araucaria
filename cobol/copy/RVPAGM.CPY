000100******************************************************************
000200* COPYBOOK    : RVPAGM                                           *
000300* APLICACION  : RESERVAS TRANSPORTE ARAUCANIA                    *
000400* DESCRIPCION : LAYOUT DE LA SOLICITUD DE MONTO A PAGAR          *
000500*             : (PAGOMTO.DAT), PROCESADA POR RVB002. EL MONTO    *
000600*             : CALCULADO SE REGRABA EN EL MISMO REGISTRO.       *
000700* FECHA       : 04/03/2024   PROGRAMADOR : E. RAMIREZ (PEDR)     *
000800******************************************************************
000900 01  REG-RVPAGM.
001000     05  PAG-TIPO-PAGO             PIC X(01).
001100         88  PAG-ES-ABONO                VALUE 'A'.
001200         88  PAG-ES-TOTAL                VALUE 'T'.
001300     05  PAG-RESERVA-ABONO         PIC S9(8)V99 COMP-3.
001400     05  PAG-RESERVA-TOTAL         PIC S9(8)V99 COMP-3.
001500     05  PAG-MONTO-A-PAGAR         PIC S9(8)V99 COMP-3.
001600     05  FILLER                    PIC X(10).

000100******************************************************************
000200* COPYBOOK    : RVPROM                                           *
000300* APLICACION  : RESERVAS TRANSPORTE ARAUCANIA                    *
000400* DESCRIPCION : LAYOUT DEL MAESTRO DE PROMOCIONES (PROMOCIO.DAT) *
000500*             : PUEDE HABER VARIAS PROMOCIONES VIGENTES A LA VEZ *
000600*             : SE CARGA COMPLETO EN WKS-TABLA-PROMO Y SE BARRE  *
000700*             : SECUENCIALMENTE (NO TIENE LLAVE UNICA).          *
000800* FECHA       : 04/03/2024   PROGRAMADOR : E. RAMIREZ (PEDR)     *
000900******************************************************************
001000 01  REG-RVPROM.
001100     05  PROMO-DESCRIPCION         PIC X(200).
001200     05  PROMO-DESCUENTO-PCT       PIC S9(3)V99 COMP-3.
001300     05  PROMO-FECHA-INICIO        PIC 9(08).
001400     05  PROMO-FECHA-INICIO-R REDEFINES PROMO-FECHA-INICIO.
001500         10  PROMO-FEC-INI-ANO     PIC 9(04).
001600         10  PROMO-FEC-INI-MES     PIC 9(02).
001700         10  PROMO-FEC-INI-DIA     PIC 9(02).
001800     05  PROMO-FECHA-FIN           PIC 9(08).
001900     05  PROMO-FECHA-FIN-R REDEFINES PROMO-FECHA-FIN.
002000         10  PROMO-FEC-FIN-ANO     PIC 9(04).
002100         10  PROMO-FEC-FIN-MES     PIC 9(02).
002200         10  PROMO-FEC-FIN-DIA     PIC 9(02).
002300     05  PROMO-HORA-INICIO         PIC 9(04).
002400     05  PROMO-HORA-FIN            PIC 9(04).
002500     05  PROMO-APLICA-POR-DIAS     PIC X(01).
002600         88  PROMO-RESTRINGE-DIAS        VALUE 'Y'.
002700*--->         TABLA DE DIAS HABILES, INDICE 1=LUNES ... 7=DOMINGO
002800     05  PROMO-DIAS OCCURS 7 TIMES PIC X(01).
002900     05  PROMO-APLICA-POR-HORARIO  PIC X(01).
003000         88  PROMO-RESTRINGE-HORARIO     VALUE 'Y'.
003100     05  PROMO-APLICA-POR-DESTINO  PIC X(01).
003200         88  PROMO-RESTRINGE-DESTINO     VALUE 'Y'.
003300*--->         DESTINOS A LOS QUE APLICA, SI RESTRINGE-DESTINO
003400     05  PROMO-DESTINOS OCCURS 10 TIMES
003500                                   PIC X(100).
003600     05  PROMO-ACTIVO              PIC X(01).
003700         88  PROMO-ACTIVO-SI             VALUE 'Y'.
003800         88  PROMO-ACTIVO-NO             VALUE 'N'.
003900     05  FILLER                    PIC X(10).

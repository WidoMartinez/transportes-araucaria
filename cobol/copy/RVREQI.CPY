000100******************************************************************
000200* COPYBOOK    : RVREQI                                           *
000300* APLICACION  : RESERVAS TRANSPORTE ARAUCANIA                    *
000400* DESCRIPCION : LAYOUT DE LA SOLICITUD DE RESERVA DE ENTRADA     *
000500*             : (RESERVA-IN.DAT). UN REGISTRO POR SOLICITUD DE   *
000600*             : CLIENTE, PROCESADO EN EL ORDEN QUE VIENE.        *
000700* FECHA       : 04/03/2024   PROGRAMADOR : E. RAMIREZ (PEDR)     *
000800******************************************************************
000900 01  REG-RVREQI.
001000     05  REQ-NOMBRE                PIC X(100).
001100     05  REQ-EMAIL                 PIC X(100).
001200     05  REQ-TELEFONO              PIC X(20).
001300     05  REQ-ORIGEN                PIC X(100).
001400     05  REQ-DESTINO               PIC X(100).
001500     05  REQ-FECHA                 PIC 9(08).
001600     05  REQ-FECHA-R REDEFINES REQ-FECHA.
001700         10  REQ-FEC-ANO           PIC 9(04).
001800         10  REQ-FEC-MES           PIC 9(02).
001900         10  REQ-FEC-DIA           PIC 9(02).
002000     05  REQ-HORA                  PIC 9(04).
002100     05  REQ-PASAJEROS             PIC 9(01).
002200     05  REQ-IDA-VUELTA            PIC X(01).
002300         88  REQ-ES-IDA-VUELTA           VALUE 'Y'.
002400     05  REQ-FECHA-REGRESO         PIC 9(08).
002500     05  REQ-HORA-REGRESO          PIC 9(04).
002600     05  REQ-NUMERO-VUELO          PIC X(20).
002700     05  REQ-HOTEL                 PIC X(200).
002800     05  REQ-SILLA-INFANTIL        PIC X(50).
002900     05  REQ-EQUIPAJE-ESPECIAL     PIC X(500).
003000     05  REQ-CODIGO-DESCUENTO      PIC X(50).

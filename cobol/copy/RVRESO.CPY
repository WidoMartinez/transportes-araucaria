000100******************************************************************
000200* COPYBOOK    : RVRESO                                           *
000300* APLICACION  : RESERVAS TRANSPORTE ARAUCANIA                    *
000400* DESCRIPCION : LAYOUT DE LA RESERVA YA TARIFICADA Y VALIDADA    *
000500*             : (RESERVA-OUT.DAT). SE ESCRIBE UN REGISTRO POR    *
000600*             : CADA SOLICITUD, ACEPTADA O RECHAZADA, PARA       *
000700*             : AUDITORIA.                                       *
000800* FECHA       : 04/03/2024   PROGRAMADOR : E. RAMIREZ (PEDR)     *
000900******************************************************************
001000 01  REG-RVRESO.
001100     05  RES-NOMBRE                  PIC X(100).
001200     05  RES-EMAIL                   PIC X(100).
001300     05  RES-DESTINO                 PIC X(100).
001400     05  RES-FECHA                   PIC 9(08).
001500     05  RES-HORA                    PIC 9(04).
001600     05  RES-PASAJEROS               PIC 9(01).
001700     05  RES-PRECIO-BASE             PIC S9(8)V99 COMP-3.
001800     05  RES-DESCUENTO-ONLINE        PIC S9(8)V99 COMP-3.
001900     05  RES-DESCUENTO-ROUND-TRIP    PIC S9(8)V99 COMP-3.
002000     05  RES-DESCUENTO-PROMOCION     PIC S9(8)V99 COMP-3.
002100     05  RES-DESCUENTO-CODIGO        PIC S9(8)V99 COMP-3.
002200     05  RES-TOTAL-CON-DESCUENTO     PIC S9(8)V99 COMP-3.
002300     05  RES-ABONO                   PIC S9(8)V99 COMP-3.
002400     05  RES-SALDO-PENDIENTE         PIC S9(8)V99 COMP-3.
002500     05  RES-ESTADO                  PIC X(10).
002600         88  RES-PENDIENTE                 VALUE 'PENDIENTE'.
002700         88  RES-RECHAZADA                 VALUE 'RECHAZADA'.
002800     05  RES-MOTIVO-RECHAZO          PIC X(200).
002900     05  FILLER                      PIC X(10).

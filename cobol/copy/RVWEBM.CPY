000100******************************************************************
000200* COPYBOOK    : RVWEBM                                           *
000300* APLICACION  : RESERVAS TRANSPORTE ARAUCANIA                    *
000400* DESCRIPCION : LAYOUT DE LA NOTIFICACION DE ESTADO DE PASARELA  *
000500*             : DE PAGO (WEBHOOK.DAT), PROCESADA POR RVB003.     *
000600*             : WH-ESTADO-PAGO SE REGRABA EN EL MISMO REGISTRO.  *
000700* FECHA       : 04/03/2024   PROGRAMADOR : E. RAMIREZ (PEDR)     *
000800******************************************************************
000900 01  REG-RVWEBM.
001000     05  WH-GATEWAY                PIC X(12).
001100         88  WH-ES-MERCADOPAGO           VALUE 'MERCADOPAGO'.
001200         88  WH-ES-FLOW                  VALUE 'FLOW'.
001300     05  WH-STATUS-TEXTO           PIC X(20).
001400     05  WH-ESTADO-PAGO            PIC X(10).
001500         88  WH-APROBADO                 VALUE 'APROBADO'.
001600         88  WH-RECHAZADO                VALUE 'RECHAZADO'.
001700         88  WH-CANCELADO                VALUE 'CANCELADO'.
001800         88  WH-PENDIENTE                VALUE 'PENDIENTE'.
001900     05  FILLER                    PIC X(08).
